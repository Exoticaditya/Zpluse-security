000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CASG0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE ASIGNACIONES DE GUARDIAS A PUESTOS DE    *
000500*               SITIO (ASSIGNMENT).                              *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 180 POSICIONES.                          *
001000*           PREFIJO  : ASG0.                                     *
001100*                                                                *
001200* 1988-12-02 RSOLIS   SG-01003  VERSION INICIAL.                 *
001300******************************************************************
001400     05  SG1CASG0.
001500         10  ASG0-ASSIGNMENT-ID            PIC 9(09).
001600         10  ASG0-GUARD-ID                 PIC 9(09).
001700         10  ASG0-SITE-POST-ID             PIC 9(09).
001800         10  ASG0-POST-NAME                PIC X(20).
001900         10  ASG0-SITE-ID                  PIC 9(09).
002000         10  ASG0-SITE-NAME                PIC X(30).
002100         10  ASG0-CLIENT-ID                PIC 9(09).
002200         10  ASG0-CLIENT-NAME              PIC X(30).
002300         10  ASG0-SHIFT-TYPE-ID            PIC 9(09).
002400         10  ASG0-SHIFT-TYPE-NAME          PIC X(15).
002500         10  ASG0-STATUS                   PIC X(10).
002600             88  ASG0-88-ACTIVE                     VALUE 'ACTIVE'.
002700         10  ASG0-ACTIVE-FLAG              PIC X(01).
002800             88  ASG0-88-FLAG-ACTIVE                VALUE 'Y'.
002900         10  ASG0-EFFECTIVE-FROM           PIC 9(08).
003000         10  ASG0-EFFECTIVE-TO             PIC 9(08).
003100         10  FILLER                        PIC X(04).
003200******************************************************************
003300* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 14     *
003400* LA LONGITUD DEL REGISTRO DESCRIPTO ES 180                      *
003500******************************************************************
003600