000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CATT0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE ASISTENCIA DIARIA DE GUARDIAS            *
000500*               (ATTENDANCE).                                    *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 60 POSICIONES.                           *
001000*           PREFIJO  : ATT0.                                     *
001100*                                                                *
001200* 1988-12-02 RSOLIS   SG-01004  VERSION INICIAL.                 *
001300******************************************************************
001400     05  SG1CATT0.
001500         10  ATT0-ATTENDANCE-ID            PIC 9(09).
001600         10  ATT0-GUARD-ID                 PIC 9(09).
001700         10  ATT0-ATTENDANCE-DATE          PIC 9(08).
001800         10  ATT0-CHECK-IN-TIME            PIC 9(06).
001900         10  ATT0-CHECK-OUT-TIME           PIC 9(06).
002000         10  ATT0-LATE-MINUTES             PIC 9(04).
002100         10  ATT0-STATUS                   PIC X(15).
002200             88  ATT0-88-PRESENT                    VALUE 'PRESENT'.
002300             88  ATT0-88-LATE                        VALUE 'LATE'.
002400             88  ATT0-88-ABSENT                      VALUE 'ABSENT'.
002500         10  FILLER                        PIC X(03).
002600******************************************************************
002700* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 7      *
002800* LA LONGITUD DEL REGISTRO DESCRIPTO ES 60                       *
002900******************************************************************
003000