000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CDET0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE SALIDA DEL DETALLE DE GUARDIA            *
000500*               (GUARD-DETAIL-OUT).  CAMPOS DE LA TABLA MAESTRA  *
000600*               DE GUARDIAS MAS LOS DATOS DE USUARIO, SUPERVISOR *
000700*               Y ASIGNACION VIGENTE.                            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 428 POSICIONES.                          *
001200*           PREFIJO  : DET0.                                     *
001300*                                                                *
001400* 1988-12-09 RSOLIS   SG-01007  VERSION INICIAL.                 *
001500* 2024-11-04 WPENALOZA SG-01330 MONTOS PASADOS A COMP-3 PARA     *
001600*                      COINCIDIR CON EL RESTO DE LA CASA.         *
001700* 2024-11-05 WPENALOZA SG-01331 LONGITUD DEL REGISTRO CORREGIDA   *
001800*                      DE 440 A 428 (EL EMPAQUE COMP-3 ACORTA     *
001900*                      LOS TRES CAMPOS DE MONTO).                 *
002000******************************************************************
002100     05  SG1CDET0.
002200         10  DET0-GUARD-ID                 PIC 9(09).
002300         10  DET0-USER-ID                  PIC 9(09).
002400         10  DET0-SUPERVISOR-ID            PIC 9(09).
002500         10  DET0-EMPLOYEE-CODE            PIC X(10).
002600         10  DET0-FIRST-NAME               PIC X(20).
002700         10  DET0-LAST-NAME                PIC X(20).
002800         10  DET0-PHONE                    PIC X(15).
002900         10  DET0-STATUS                   PIC X(10).
003000         10  DET0-HIRE-DATE                PIC 9(08).
003100         10  DET0-BASE-SALARY              PIC S9(07)V99 COMP-3.
003200         10  DET0-PER-DAY-RATE             PIC S9(07)V99 COMP-3.
003300         10  DET0-OVERTIME-RATE            PIC S9(07)V99 COMP-3.
003400         10  DET0-DELETED-FLAG             PIC X(01).
003500         10  DET0-DELETED-DATE             PIC 9(08).
003600         10  DET0-FULL-NAME                PIC X(41).
003700         10  DET0-SUPERVISOR-NAME          PIC X(41).
003800         10  DET0-EMAIL                    PIC X(40).
003900         10  DET0-ASSIGNMENT-ID            PIC 9(09).
004000         10  DET0-ASSIGNMENT-STATUS        PIC X(10).
004100         10  DET0-EFFECTIVE-FROM           PIC 9(08).
004200         10  DET0-EFFECTIVE-FROM-R REDEFINES
004300             DET0-EFFECTIVE-FROM.
004400             15  DET0-EFF-FROM-YYYY        PIC 9(04).
004500             15  DET0-EFF-FROM-MM          PIC 9(02).
004600             15  DET0-EFF-FROM-DD          PIC 9(02).
004700         10  DET0-EFFECTIVE-TO             PIC 9(08).
004800         10  DET0-SITE-POST-ID             PIC 9(09).
004900         10  DET0-POST-NAME                PIC X(20).
005000         10  DET0-SITE-ID                  PIC 9(09).
005100         10  DET0-SITE-NAME                PIC X(30).
005200         10  DET0-CLIENT-ID                PIC 9(09).
005300         10  DET0-CLIENT-NAME              PIC X(30).
005400         10  DET0-SHIFT-TYPE-ID            PIC 9(09).
005500         10  DET0-SHIFT-TYPE-NAME          PIC X(15).
005600         10  FILLER                        PIC X(06).
005700******************************************************************
005800* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 28     *
005900* LA LONGITUD DEL REGISTRO DESCRIPTO ES 428                      *
006000******************************************************************
006100