000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CGRD0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE LA TABLA MAESTRA DE GUARDIAS (GUARD      *
000500*               MASTER).  UN REGISTRO POR GUARDIA DE SEGURIDAD.  *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 144 POSICIONES.                          *
001000*           PREFIJO  : GRD0.                                     *
001100*                                                                *
001200* 1988-11-08 RSOLIS   SG-01001  VERSION INICIAL.                 *
001300* 2004-03-22 JTAPIA   SG-01188  SE AGREGA FILLER DE EXPANSION.    *
001400* 2024-11-04 WPENALOZA SG-01330 MONTOS PASADOS A COMP-3 PARA     *
001500*                      COINCIDIR CON EL RESTO DE LA CASA.         *
001600* 2024-11-05 WPENALOZA SG-01331 LONGITUD DEL REGISTRO CORREGIDA   *
001700*                      DE 156 A 144 (EL EMPAQUE COMP-3 ACORTA     *
001800*                      LOS TRES CAMPOS DE MONTO).                 *
001900******************************************************************
002000     05  SG1CGRD0.
002100         10  GRD0-GUARD-ID                PIC 9(09).
002200         10  GRD0-USER-ID                  PIC 9(09).
002300         10  GRD0-SUPERVISOR-ID            PIC 9(09).
002400         10  GRD0-EMPLOYEE-CODE            PIC X(10).
002500         10  GRD0-FIRST-NAME               PIC X(20).
002600         10  GRD0-LAST-NAME                PIC X(20).
002700         10  GRD0-PHONE                    PIC X(15).
002800         10  GRD0-STATUS                   PIC X(10).
002900             88  GRD0-88-ACTIVE                     VALUE 'ACTIVE'.
003000             88  GRD0-88-INACTIVE                   VALUE 'INACTIVE'.
003100         10  GRD0-HIRE-DATE                PIC 9(08).
003200         10  GRD0-HIRE-DATE-R REDEFINES
003300             GRD0-HIRE-DATE.
003400             15  GRD0-HIRE-DATE-YYYY       PIC 9(04).
003500             15  GRD0-HIRE-DATE-MM         PIC 9(02).
003600             15  GRD0-HIRE-DATE-DD         PIC 9(02).
003700         10  GRD0-BASE-SALARY              PIC S9(07)V99 COMP-3.
003800         10  GRD0-PER-DAY-RATE             PIC S9(07)V99 COMP-3.
003900         10  GRD0-OVERTIME-RATE            PIC S9(07)V99 COMP-3.
004000         10  GRD0-DELETED-FLAG             PIC X(01).
004100             88  GRD0-88-DELETED                    VALUE 'Y'.
004200             88  GRD0-88-NOT-DELETED                VALUE 'N'.
004300         10  GRD0-DELETED-DATE             PIC 9(08).
004400         10  FILLER                        PIC X(10).
004500******************************************************************
004600* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 14     *
004700* LA LONGITUD DEL REGISTRO DESCRIPTO ES 144                      *
004800******************************************************************
004900