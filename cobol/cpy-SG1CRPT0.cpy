000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CRPT0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREAS DE LINEA DE IMPRESION PARA EL REPORTE DE  *
000500*               TRANSACCIONES (SGGMAINT) Y EL REPORTE RESUMEN   *
000600*               DEL TABLERO (SGDASHBD).  TODAS LAS LINEAS SON   *
000700*               DE 132 POSICIONES.                               *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 132 POSICIONES POR LINEA.                *
001200*           PREFIJO  : RPT0.                                     *
001300*                                                                *
001400* 1988-11-22 RSOLIS   SG-01008  VERSION INICIAL.                 *
001500* 2000-01-18 RSOLIS   SG-01044  AJUSTE Y2K, FECHAS A 4 DIGITOS.  *
001600******************************************************************
001700     05  RPT0-TRAN-LINE.
001800         10  RPT0-TRAN-CODE                PIC X(01).
001900         10  FILLER                        PIC X(02).
002000         10  RPT0-TRAN-GUARD-ID             PIC 9(09).
002100         10  FILLER                        PIC X(02).
002200         10  RPT0-TRAN-EMP-CODE             PIC X(10).
002300         10  FILLER                        PIC X(02).
002400         10  RPT0-TRAN-RESULT               PIC X(08).
002500         10  FILLER                        PIC X(02).
002600         10  RPT0-TRAN-REASON               PIC X(40).
002700         10  FILLER                        PIC X(56).
002800
002900     05  RPT0-TRAN-TOTALS-LINE.
003000         10  RPT0-TOT-LABEL                 PIC X(30).
003100         10  RPT0-TOT-ACCEPTED              PIC ZZZ,ZZ9.
003200         10  FILLER                         PIC X(03).
003300         10  RPT0-TOT-REJECTED              PIC ZZZ,ZZ9.
003400         10  FILLER                         PIC X(85).
003500
003600     05  RPT0-ADM-LINE.
003700         10  FILLER                         PIC X(02).
003800         10  RPT0-ADM-LABEL                 PIC X(20).
003900         10  RPT0-ADM-VALUE                 PIC ZZZ,ZZ9.
004000         10  FILLER                         PIC X(103).
004100
004200     05  RPT0-MGR-HDR-LINE                  PIC X(132).
004300
004400     05  RPT0-MGR-LINE.
004500         10  FILLER                         PIC X(02).
004600         10  RPT0-MGR-SUPERVISOR-ID         PIC Z(08)9.
004700         10  FILLER                         PIC X(03).
004800         10  RPT0-MGR-ON-DUTY               PIC ZZZ,ZZ9.
004900         10  FILLER                         PIC X(03).
005000         10  RPT0-MGR-SITES                 PIC ZZZ,ZZ9.
005100         10  FILLER                         PIC X(03).
005200         10  RPT0-MGR-LATE                  PIC ZZZ,ZZ9.
005300         10  FILLER                         PIC X(03).
005400         10  RPT0-MGR-ABSENT                PIC ZZZ,ZZ9.
005500         10  FILLER                         PIC X(81).
005600
005700     05  RPT0-GRD-HDR-LINE                  PIC X(132).
005800
005900     05  RPT0-GRD-LINE.
006000         10  FILLER                         PIC X(02).
006100         10  RPT0-GRD-GUARD-ID              PIC Z(08)9.
006200         10  FILLER                         PIC X(02).
006300         10  RPT0-GRD-SHIFT                 PIC X(15).
006400         10  FILLER                         PIC X(02).
006500         10  RPT0-GRD-SITE                  PIC X(30).
006600         10  FILLER                         PIC X(02).
006700         10  RPT0-GRD-POST                   PIC X(20).
006800         10  FILLER                         PIC X(02).
006900         10  RPT0-GRD-CHECK-IN               PIC 9(06).
007000         10  FILLER                         PIC X(02).
007100         10  RPT0-GRD-CHECK-OUT              PIC 9(06).
007200         10  FILLER                         PIC X(02).
007300         10  RPT0-GRD-STATUS                 PIC X(15).
007400         10  FILLER                         PIC X(17).
007500
007600     05  RPT0-FINAL-TOTALS-LINE.
007700         10  RPT0-FIN-LABEL                  PIC X(40).
007800         10  RPT0-FIN-SUPV-COUNT             PIC ZZZ,ZZ9.
007900         10  FILLER                          PIC X(03).
008000         10  RPT0-FIN-GUARD-COUNT            PIC ZZZ,ZZ9.
008100         10  FILLER                          PIC X(75).
008200******************************************************************
008300* LA LONGITUD DE CADA LINEA DESCRIPTA ES 132                    *
008400******************************************************************
008500