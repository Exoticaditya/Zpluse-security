000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CSIT0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE SITIOS DE CLIENTE (SITE).                *
000500*                                                                *
000600* -------------------------------------------------------------- *
000700*                                                                *
000800*           LONGITUD : 50 POSICIONES.                           *
000900*           PREFIJO  : SIT0.                                     *
001000*                                                                *
001100* 1988-12-02 RSOLIS   SG-01005  VERSION INICIAL.                 *
001200******************************************************************
001300     05  SG1CSIT0.
001400         10  SIT0-SITE-ID                  PIC 9(09).
001500         10  SIT0-SITE-NAME                PIC X(30).
001600         10  SIT0-CLIENT-ID                PIC 9(09).
001700         10  FILLER                        PIC X(02).
001800******************************************************************
001900* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 3      *
002000* LA LONGITUD DEL REGISTRO DESCRIPTO ES 50                       *
002100******************************************************************
002200