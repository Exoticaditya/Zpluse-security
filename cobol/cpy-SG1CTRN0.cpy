000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CTRN0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE TRANSACCION DE MANTENIMIENTO DE          *
000500*               GUARDIAS (GUARD-TRANSACTION).  ENTRADA AL        *
000600*               PROGRAMA SGGMAINT.                               *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 148 POSICIONES.                          *
001100*           PREFIJO  : TRN0.                                     *
001200*                                                                *
001300* 1988-11-15 RSOLIS   SG-01006  VERSION INICIAL.                 *
001400* 2024-11-04 WPENALOZA SG-01330 MONTOS PASADOS A COMP-3 PARA     *
001500*                      COINCIDIR CON EL RESTO DE LA CASA.         *
001600* 2024-11-05 WPENALOZA SG-01331 LONGITUD DEL REGISTRO CORREGIDA   *
001700*                      DE 160 A 148 (EL EMPAQUE COMP-3 ACORTA     *
001800*                      LOS TRES CAMPOS DE MONTO).                 *
001900******************************************************************
002000     05  SG1CTRN0.
002100         10  TRN0-TRAN-CODE                PIC X(01).
002200             88  TRN0-88-CREATE                      VALUE 'C'.
002300             88  TRN0-88-UPDATE                      VALUE 'U'.
002400             88  TRN0-88-DELETE                      VALUE 'D'.
002500         10  TRN0-GUARD-ID                 PIC 9(09).
002600         10  TRN0-EMAIL                    PIC X(40).
002700         10  TRN0-EMPLOYEE-CODE            PIC X(10).
002800         10  TRN0-FIRST-NAME               PIC X(20).
002900         10  TRN0-LAST-NAME                PIC X(20).
003000         10  TRN0-PHONE                    PIC X(15).
003100         10  TRN0-SUPERVISOR-ID            PIC 9(09).
003200         10  TRN0-HIRE-DATE                PIC 9(08).
003300         10  TRN0-BASE-SALARY              PIC S9(07)V99 COMP-3.
003400         10  TRN0-PER-DAY-RATE             PIC S9(07)V99 COMP-3.
003500         10  TRN0-OVERTIME-RATE            PIC S9(07)V99 COMP-3.
003600         10  FILLER                        PIC X(01).
003700******************************************************************
003800* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 12     *
003900* LA LONGITUD DEL REGISTRO DESCRIPTO ES 148                      *
004000******************************************************************
004100