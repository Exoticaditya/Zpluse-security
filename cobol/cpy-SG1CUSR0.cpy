000100******************************************************************
000200* NOMBRE DEL OBJETO:  SG1CUSR0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE LA TABLA MAESTRA DE USUARIOS (USER       *
000500*               MASTER).  UN REGISTRO POR CUENTA DE USUARIO.     *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 130 POSICIONES.                          *
001000*           PREFIJO  : USR0.                                     *
001100*                                                                *
001200* 1988-11-08 RSOLIS   SG-01002  VERSION INICIAL.                 *
001300******************************************************************
001400     05  SG1CUSR0.
001500         10  USR0-USER-ID                  PIC 9(09).
001600         10  USR0-EMAIL                    PIC X(40).
001700         10  USR0-FULL-NAME                PIC X(41).
001800         10  USR0-PHONE                    PIC X(15).
001900         10  USR0-STATUS                   PIC X(10).
002000         10  USR0-ROLE                     PIC X(12).
002100             88  USR0-88-ADMIN                      VALUE 'ADMIN'.
002200             88  USR0-88-SUPERVISOR                 VALUE 'SUPERVISOR'.
002300             88  USR0-88-GUARD                      VALUE 'GUARD'.
002400         10  USR0-DELETED-FLAG             PIC X(01).
002500             88  USR0-88-DELETED                    VALUE 'Y'.
002600             88  USR0-88-NOT-DELETED                VALUE 'N'.
002700         10  FILLER                        PIC X(02).
002800******************************************************************
002900* LA CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION ES 7      *
003000* LA LONGITUD DEL REGISTRO DESCRIPTO ES 130                      *
003100******************************************************************
003200