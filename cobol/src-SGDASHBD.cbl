000100
000200*****************************************************************
000300* Program name:    SGDASHBD.                                   *
000400* Original author: rsolis.                                     *
000500*                                                               *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 1988-12-20 rsolis        Initial Version - admin block only.  * SG00001
001000* 2000-01-18 rsolis        SG-01044 Y2K - 4 digit year in all   * SG01044 
001100*                          date comparisons against today.      *
001200* 2001-03-11 jtapia        SG-01070 Added manager summary        *SG01070 
001300*                          section, control break on            *
001400*                          SUPERVISOR-ID.                        *
001500* 2003-06-24 jtapia        SG-01140 Added guard summary section. *SG01140 
001600* 2008-02-14 mcardenas     SG-01245 SITES-MANAGED counts each    *SG01245 
001700*                          site once per supervisor, not once    *
001800*                          per guard.                            *
001900* 2012-07-30 wpenaloza     SG-01300 Final totals line with       *SG01300
002000*                          supervisor/guard counts reported.     *
002100* 2024-11-04 wpenaloza     SG-01330 Removed bogus 88-level       *SG01330
002200*                          switch filler and stray FD filler    *
002300*                          bytes that broke RECORD CONTAINS.     *
002400* 2024-11-05 wpenaloza     SG-01331 Corrected GUARD-MASTER       *SG01331
002500*                          RECORD CONTAINS to the COMP-3 byte    *
002600*                          count (156 was stale).                *
002700* 2024-11-05 wpenaloza     SG-01333 WS-GRD-COUNT/WS-STE-COUNT/    *SG01333
002800*                          WS-ASG-COUNT/WS-ATT-COUNT moved to     *
002900*                          77-level, per shop standard.           *
003000*****************************************************************
003100*                                                               *
003200*          I D E N T I F I C A T I O N  D I V I S I O N         *
003300*                                                               *
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  SGDASHBD.
003700 AUTHOR. RICARDO SOLIS.
003800 INSTALLATION. IBM Z/OS.
003900 DATE-WRITTEN. 20/12/1988.
004000 DATE-COMPILED. 20/12/1988.
004100 SECURITY. CONFIDENTIAL.
004200*****************************************************************
004300*                                                               *
004400*             E N V I R O N M E N T   D I V I S I O N           *
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100        C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400
005500*****************************************************************
005600*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005700*****************************************************************
005800 FILE-CONTROL.
005900
006000     SELECT GUARD-MASTER-IN   ASSIGN       TO GRDMASIN
006100                               ORGANIZATION IS SEQUENTIAL
006200                               FILE STATUS  IS WS-GRDIN-STATUS.
006300
006400     SELECT SITE-FILE         ASSIGN       TO SITFILE
006500                               ORGANIZATION IS SEQUENTIAL
006600                               FILE STATUS  IS WS-SITIN-STATUS.
006700
006800     SELECT ASSIGNMENT-FILE   ASSIGN       TO ASGFILE
006900                               ORGANIZATION IS SEQUENTIAL
007000                               FILE STATUS  IS WS-ASGIN-STATUS.
007100
007200     SELECT ATTENDANCE-FILE   ASSIGN       TO ATTFILE
007300                               ORGANIZATION IS SEQUENTIAL
007400                               FILE STATUS  IS WS-ATTIN-STATUS.
007500
007600     SELECT SUMMARY-REPORT    ASSIGN       TO SUMRPT
007700                               ORGANIZATION IS SEQUENTIAL
007800                               FILE STATUS  IS WS-SUMOT-STATUS.
007900
008000*****************************************************************
008100*                                                               *
008200*                      D A T A   D I V I S I O N                *
008300*                                                               *
008400*****************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  GUARD-MASTER-IN
008900     RECORDING MODE IS F
009000     RECORD CONTAINS 144 CHARACTERS.
009100 01  REG-GUARD-MASTER-IN.
009200     COPY SG1CGRD0.
009300
009400 FD  SITE-FILE
009500     RECORDING MODE IS F
009600     RECORD CONTAINS 50 CHARACTERS.
009700 01  REG-SITE-FILE.
009800     COPY SG1CSIT0.
009900
010000 FD  ASSIGNMENT-FILE
010100     RECORDING MODE IS F
010200     RECORD CONTAINS 180 CHARACTERS.
010300 01  REG-ASSIGNMENT-FILE.
010400     COPY SG1CASG0.
010500
010600 FD  ATTENDANCE-FILE
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 60 CHARACTERS.
010900 01  REG-ATTENDANCE-FILE.
011000     COPY SG1CATT0.
011100
011200 FD  SUMMARY-REPORT
011300     RECORDING MODE IS F
011400     RECORD CONTAINS 132 CHARACTERS.
011500 01  REG-SUMMARY-REPORT          PIC X(132).
011600
011700 WORKING-STORAGE SECTION.
011800
011900*****************************************************************
012000*                    DEFINICION DE SWITCHES                     *
012100*****************************************************************
012200 01  SW-SWITCHES.
012300     05 SW-SEEN-SWITCH                 PIC X(01) VALUE 'N'.
012400        88  SUP-ALREADY-SEEN                    VALUE 'Y'.
012500        88  SUP-NOT-SEEN                         VALUE 'N'.
012600     05  FILLER                    PIC X(02).
012700
012800 01  FILE-STATUS-FIELDS.
012900     05 WS-GRDIN-STATUS            PIC X(02) VALUE SPACE.
013000        88  GRDIN-88-OK                        VALUE '00'.
013100     05 WS-SITIN-STATUS            PIC X(02) VALUE SPACE.
013200        88  SITIN-88-OK                         VALUE '00'.
013300     05 WS-ASGIN-STATUS            PIC X(02) VALUE SPACE.
013400        88  ASGIN-88-OK                         VALUE '00'.
013500     05 WS-ATTIN-STATUS            PIC X(02) VALUE SPACE.
013600        88  ATTIN-88-OK                         VALUE '00'.
013700     05 WS-SUMOT-STATUS            PIC X(02) VALUE SPACE.
013800        88  SUMOT-88-OK                         VALUE '00'.
013900     05  FILLER                    PIC X(02).
014000
014100*****************************************************************
014200*                    DEFINICION DE CONSTANTES                   *
014300*****************************************************************
014400 01  CT-CONSTANTES.
014500     05 CT-RUTINA                  PIC X(08) VALUE 'SGDASHBD'.
014600     05 CT-MAX-GUARDS               PIC S9(05) COMP VALUE +5000.
014700     05 CT-MAX-SITES                PIC S9(05) COMP VALUE +2000.
014800     05 CT-MAX-ASSIGNS              PIC S9(05) COMP VALUE +5000.
014900     05 CT-MAX-ATTEND               PIC S9(05) COMP VALUE +5000.
015000     05 CT-1                        PIC S9(05) COMP VALUE +1.
015100           05  FILLER                    PIC X(02).
015200
015300*****************************************************************
015400*                    DEFINICION DE VARIABLES                    *
015500*****************************************************************
015600 01  WS-VARIABLES.
015700     05 WS-TODAY-DATE               PIC 9(08).
015800     05 WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
015900        10 WS-TODAY-YYYY            PIC 9(04).
016000        10 WS-TODAY-MM              PIC 9(02).
016100        10 WS-TODAY-DD              PIC 9(02).
016200     05 WS-SYSTEM-DATE              PIC 9(06).
016300     05 WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
016400        10 WS-SYSTEM-YY             PIC 9(02).
016500        10 WS-SYSTEM-MM             PIC 9(02).
016600        10 WS-SYSTEM-DD             PIC 9(02).
016700     05 WS-CENTURY                 PIC 9(02).
016800     05 WS-ADM-LABEL                PIC X(20).
016900     05 WS-ADM-VALUE                PIC S9(07) COMP.
017000     05 WS-TARGET-GUARD-ID          PIC 9(09).
017100     05 WS-CANDIDATE-SUP-ID         PIC 9(09).
017200           05  FILLER                    PIC X(02).
017300
017400 01  WS-SUBSCRIPTS COMP.
017500     05 WS-GRD-IX                   PIC S9(05).
017600     05 WS-GRD2-IX                  PIC S9(05).
017700     05 WS-STE-IX                   PIC S9(05).
017800     05 WS-ASG-IX                   PIC S9(05).
017900     05 WS-ATT-IX                   PIC S9(05).
018000     05 WS-SEEN-IX                  PIC S9(05).
018100     05 WS-MGR-SITE-IX              PIC S9(05).
018200     05 WS-ASG-FOUND-IX             PIC S9(05).
018300     05 WS-ATT-FOUND-IX             PIC S9(05).
018400     05 WS-MGR-SITE-FOUND-IX        PIC S9(05).
018500           05  FILLER                    PIC X(02) DISPLAY.
018600
018700 01  WS-COUNTERS COMP.
018800     05 WS-TOTAL-GUARDS             PIC S9(07) VALUE ZERO.
018900     05 WS-ACTIVE-GUARDS            PIC S9(07) VALUE ZERO.
019000     05 WS-TOTAL-SITES              PIC S9(07) VALUE ZERO.
019100     05 WS-ACTIVE-ASSIGNMENTS       PIC S9(07) VALUE ZERO.
019200     05 WS-TODAY-ATTENDANCE         PIC S9(07) VALUE ZERO.
019300     05 WS-SEEN-SUP-COUNT           PIC S9(05) VALUE ZERO.
019400     05 WS-MGR-SITE-COUNT           PIC S9(05) VALUE ZERO.
019500     05 WS-MGR-ON-DUTY              PIC S9(07) VALUE ZERO.
019600     05 WS-MGR-LATE                 PIC S9(07) VALUE ZERO.
019700     05 WS-MGR-ABSENT               PIC S9(07) VALUE ZERO.
019800     05 WS-SUPERVISOR-COUNT         PIC S9(07) VALUE ZERO.
019900     05 WS-GUARD-RPT-COUNT          PIC S9(07) VALUE ZERO.
020000           05  FILLER                    PIC X(02) DISPLAY.
020100
020200*****************************************************************
020300*        TABLAS EN MEMORIA DE GUARDIAS, SITIOS, ASIGNACIONES Y  *
020400*        ASISTENCIA, CARGADAS AL INICIO PARA LOS TRES ESCANEOS  *
020500*        DEL TABLERO (ADMIN, SUPERVISOR Y GUARDIA).              *
020600*****************************************************************
020700 01  WS-GRD-TABLE.
020800     05 WS-GRD-ENTRY OCCURS 5000 TIMES
020900        INDEXED BY WS-GRD-IDX.
021000        COPY SG1CGRD0 REPLACING ==05  SG1CGRD0== BY ==10  WG-ROW==
021100                                ==GRD0-==         BY ==WG-==.
021200     05  FILLER                    PIC X(02).
021300
021400 01  WS-STE-TABLE.
021500     05 WS-STE-ENTRY OCCURS 2000 TIMES
021600        INDEXED BY WS-STE-IDX.
021700        COPY SG1CSIT0 REPLACING ==05  SG1CSIT0== BY ==10  STE-ROW==
021800                                ==SIT0-==         BY ==STE-==.
021900     05  FILLER                    PIC X(02).
022000
022100 01  WS-ASG-TABLE.
022200     05 WS-ASG-ENTRY OCCURS 5000 TIMES
022300        INDEXED BY WS-ASG-IDX.
022400        COPY SG1CASG0 REPLACING ==05  SG1CASG0== BY ==10  WA-ROW==
022500                                ==ASG0-==         BY ==WA-==.
022600     05  FILLER                    PIC X(02).
022700
022800 01  WS-ATT-TABLE.
022900     05 WS-ATT-ENTRY OCCURS 5000 TIMES
023000        INDEXED BY WS-ATT-IDX.
023100        COPY SG1CATT0 REPLACING ==05  SG1CATT0== BY ==10  WT-ROW==
023200                                ==ATT0-==         BY ==WT-==.
023300     05  FILLER                    PIC X(02).
023400
023500 01  WS-SEEN-SUP-TABLE.
023600     05 WS-SEEN-SUP-ID           PIC 9(09)
023700        OCCURS 5000 TIMES
023800        INDEXED BY WS-SEEN-IDX.
023900              05  FILLER                    PIC X(02).
024000
024100 01  WS-MGR-SITE-TABLE.
024200     05 WS-MGR-SITE-ID           PIC 9(09)
024300        OCCURS 500 TIMES
024400        INDEXED BY WS-MGR-SITE-IDX.
024500              05  FILLER                    PIC X(02).
024600
024700 77  WS-GRD-COUNT                   PIC S9(05) COMP VALUE ZERO.
024800 77  WS-STE-COUNT                   PIC S9(05) COMP VALUE ZERO.
024900 77  WS-ASG-COUNT                   PIC S9(05) COMP VALUE ZERO.
025000 77  WS-ATT-COUNT                   PIC S9(05) COMP VALUE ZERO.
025100
025200*****************************************************************
025300*                    DEFINICION DE COPYBOOKS                    *
025400*****************************************************************
025500 01  WS-RPT0-AREA.
025600     COPY SG1CRPT0.
025700
025800*****************************************************************
025900*                                                               *
026000*              P R O C E D U R E   D I V I S I O N              *
026100*                                                               *
026200*****************************************************************
026300 PROCEDURE DIVISION.
026400
026500*****************************************************************
026600*                        0000-MAINLINE                          *
026700*****************************************************************
026800 0000-MAINLINE.
026900
027000     PERFORM 1000-INICIO
027100        THRU 1000-INICIO-EXIT
027200
027300     PERFORM 2100-ADMIN-SCAN
027400        THRU 2100-ADMIN-SCAN-EXIT
027500
027600     PERFORM 2200-MANAGER-SCAN
027700        THRU 2200-MANAGER-SCAN-EXIT
027800
027900     PERFORM 2300-GUARD-SCAN
028000        THRU 2300-GUARD-SCAN-EXIT
028100
028200     PERFORM 3000-FIN.
028300
028400*****************************************************************
028500*                         1000-INICIO                           *
028600*****************************************************************
028700 1000-INICIO.
028800
028900     OPEN INPUT  GUARD-MASTER-IN
029000                 SITE-FILE
029100                 ASSIGNMENT-FILE
029200                 ATTENDANCE-FILE
029300          OUTPUT SUMMARY-REPORT
029400
029500     IF NOT GRDIN-88-OK
029600        DISPLAY 'ERROR OPENING GRDMASIN ' WS-GRDIN-STATUS
029700        PERFORM 3000-FIN
029800     END-IF
029900
030000     ACCEPT WS-SYSTEM-DATE FROM DATE
030100     IF WS-SYSTEM-YY < 50
030200        MOVE 20 TO WS-CENTURY
030300     ELSE
030400        MOVE 19 TO WS-CENTURY
030500     END-IF
030600     MOVE WS-CENTURY TO WS-TODAY-YYYY (1:2)
030700     MOVE WS-SYSTEM-YY TO WS-TODAY-YYYY (3:2)
030800     MOVE WS-SYSTEM-MM TO WS-TODAY-MM
030900     MOVE WS-SYSTEM-DD TO WS-TODAY-DD
031000
031100     PERFORM 1100-LOAD-GUARD-MASTER
031200        THRU 1100-LOAD-GUARD-MASTER-EXIT
031300
031400     PERFORM 1200-LOAD-SITES
031500        THRU 1200-LOAD-SITES-EXIT
031600
031700     PERFORM 1300-LOAD-ASSIGNMENTS
031800        THRU 1300-LOAD-ASSIGNMENTS-EXIT
031900
032000     PERFORM 1400-LOAD-ATTENDANCE
032100        THRU 1400-LOAD-ATTENDANCE-EXIT.
032200
032300 1000-INICIO-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*                 1100-LOAD-GUARD-MASTER                        *
032800*****************************************************************
032900 1100-LOAD-GUARD-MASTER.
033000
033100     PERFORM 1110-READ-ONE-GUARD
033200        THRU 1110-READ-ONE-GUARD-EXIT
033300
033400     PERFORM 1110-READ-ONE-GUARD
033500        THRU 1110-READ-ONE-GUARD-EXIT
033600        UNTIL NOT GRDIN-88-OK.
033700
033800 1100-LOAD-GUARD-MASTER-EXIT.
033900     EXIT.
034000
034100 1110-READ-ONE-GUARD.
034200
034300     READ GUARD-MASTER-IN
034400        AT END
034500           MOVE '10' TO WS-GRDIN-STATUS
034600        NOT AT END
034700           ADD CT-1 TO WS-GRD-COUNT
034800           MOVE WS-GRD-COUNT TO WS-GRD-IX
034900           MOVE REG-GUARD-MASTER-IN
035000             TO WG-ROW (WS-GRD-IX)
035100     END-READ.
035200
035300 1110-READ-ONE-GUARD-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700*                 1200-LOAD-SITES                               *
035800*****************************************************************
035900 1200-LOAD-SITES.
036000
036100     IF NOT SITIN-88-OK
036200        DISPLAY 'ERROR OPENING SITFILE ' WS-SITIN-STATUS
036300        GO TO 1200-LOAD-SITES-EXIT
036400     END-IF
036500
036600     PERFORM 1210-READ-ONE-SITE
036700        THRU 1210-READ-ONE-SITE-EXIT
036800
036900     PERFORM 1210-READ-ONE-SITE
037000        THRU 1210-READ-ONE-SITE-EXIT
037100        UNTIL NOT SITIN-88-OK.
037200
037300 1200-LOAD-SITES-EXIT.
037400     EXIT.
037500
037600 1210-READ-ONE-SITE.
037700
037800     READ SITE-FILE
037900        AT END
038000           MOVE '10' TO WS-SITIN-STATUS
038100        NOT AT END
038200           ADD CT-1 TO WS-STE-COUNT
038300           MOVE WS-STE-COUNT TO WS-STE-IX
038400           MOVE REG-SITE-FILE
038500             TO STE-ROW (WS-STE-IX)
038600     END-READ.
038700
038800 1210-READ-ONE-SITE-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200*                 1300-LOAD-ASSIGNMENTS                         *
039300*****************************************************************
039400 1300-LOAD-ASSIGNMENTS.
039500
039600     IF NOT ASGIN-88-OK
039700        DISPLAY 'ERROR OPENING ASGFILE ' WS-ASGIN-STATUS
039800        GO TO 1300-LOAD-ASSIGNMENTS-EXIT
039900     END-IF
040000
040100     PERFORM 1310-READ-ONE-ASSIGN
040200        THRU 1310-READ-ONE-ASSIGN-EXIT
040300
040400     PERFORM 1310-READ-ONE-ASSIGN
040500        THRU 1310-READ-ONE-ASSIGN-EXIT
040600        UNTIL NOT ASGIN-88-OK.
040700
040800 1300-LOAD-ASSIGNMENTS-EXIT.
040900     EXIT.
041000
041100 1310-READ-ONE-ASSIGN.
041200
041300     READ ASSIGNMENT-FILE
041400        AT END
041500           MOVE '10' TO WS-ASGIN-STATUS
041600        NOT AT END
041700           ADD CT-1 TO WS-ASG-COUNT
041800           MOVE WS-ASG-COUNT TO WS-ASG-IX
041900           MOVE REG-ASSIGNMENT-FILE
042000             TO WA-ROW (WS-ASG-IX)
042100     END-READ.
042200
042300 1310-READ-ONE-ASSIGN-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700*                 1400-LOAD-ATTENDANCE                          *
042800*****************************************************************
042900 1400-LOAD-ATTENDANCE.
043000
043100     IF NOT ATTIN-88-OK
043200        DISPLAY 'ERROR OPENING ATTFILE ' WS-ATTIN-STATUS
043300        GO TO 1400-LOAD-ATTENDANCE-EXIT
043400     END-IF
043500
043600     PERFORM 1410-READ-ONE-ATTEND
043700        THRU 1410-READ-ONE-ATTEND-EXIT
043800
043900     PERFORM 1410-READ-ONE-ATTEND
044000        THRU 1410-READ-ONE-ATTEND-EXIT
044100        UNTIL NOT ATTIN-88-OK.
044200
044300 1400-LOAD-ATTENDANCE-EXIT.
044400     EXIT.
044500
044600 1410-READ-ONE-ATTEND.
044700
044800     READ ATTENDANCE-FILE
044900        AT END
045000           MOVE '10' TO WS-ATTIN-STATUS
045100        NOT AT END
045200           ADD CT-1 TO WS-ATT-COUNT
045300           MOVE WS-ATT-COUNT TO WS-ATT-IX
045400           MOVE REG-ATTENDANCE-FILE
045500             TO WT-ROW (WS-ATT-IX)
045600     END-READ.
045700
045800 1410-READ-ONE-ATTEND-EXIT.
045900     EXIT.
046000
046100*****************************************************************
046200*                      2100-ADMIN-SCAN                          *
046300*                                                                *
046400*  ACUMULA LOS CINCO CONTADORES DEL BLOQUE ADMINISTRATIVO Y      *
046500*  ESCRIBE UNA LINEA RPT0-ADM-LINE POR CADA UNO.                 *
046600*****************************************************************
046700 2100-ADMIN-SCAN.
046800
046900     MOVE WS-GRD-COUNT TO WS-TOTAL-GUARDS
047000     MOVE WS-STE-COUNT TO WS-TOTAL-SITES
047100
047200     MOVE 1 TO WS-GRD-IX
047300     PERFORM 2110-CHECK-ACTIVE-GUARD
047400        THRU 2110-CHECK-ACTIVE-GUARD-EXIT
047500        UNTIL WS-GRD-IX > WS-GRD-COUNT
047600
047700     MOVE 1 TO WS-ASG-IX
047800     PERFORM 2120-CHECK-ACTIVE-ASSIGN
047900        THRU 2120-CHECK-ACTIVE-ASSIGN-EXIT
048000        UNTIL WS-ASG-IX > WS-ASG-COUNT
048100
048200     MOVE 1 TO WS-ATT-IX
048300     PERFORM 2130-CHECK-TODAY-ATTEND
048400        THRU 2130-CHECK-TODAY-ATTEND-EXIT
048500        UNTIL WS-ATT-IX > WS-ATT-COUNT
048600
048700     MOVE 'TOTAL GUARDS'       TO WS-ADM-LABEL
048800     MOVE WS-TOTAL-GUARDS      TO WS-ADM-VALUE
048900     PERFORM 2140-WRITE-ADM-LINE
049000        THRU 2140-WRITE-ADM-LINE-EXIT
049100
049200     MOVE 'ACTIVE GUARDS'      TO WS-ADM-LABEL
049300     MOVE WS-ACTIVE-GUARDS     TO WS-ADM-VALUE
049400     PERFORM 2140-WRITE-ADM-LINE
049500        THRU 2140-WRITE-ADM-LINE-EXIT
049600
049700     MOVE 'TOTAL SITES'        TO WS-ADM-LABEL
049800     MOVE WS-TOTAL-SITES       TO WS-ADM-VALUE
049900     PERFORM 2140-WRITE-ADM-LINE
050000        THRU 2140-WRITE-ADM-LINE-EXIT
050100
050200     MOVE 'ACTIVE ASSIGNMENTS' TO WS-ADM-LABEL
050300     MOVE WS-ACTIVE-ASSIGNMENTS TO WS-ADM-VALUE
050400     PERFORM 2140-WRITE-ADM-LINE
050500        THRU 2140-WRITE-ADM-LINE-EXIT
050600
050700     MOVE 'TODAY ATTENDANCE'   TO WS-ADM-LABEL
050800     MOVE WS-TODAY-ATTENDANCE  TO WS-ADM-VALUE
050900     PERFORM 2140-WRITE-ADM-LINE
051000        THRU 2140-WRITE-ADM-LINE-EXIT.
051100
051200 2100-ADMIN-SCAN-EXIT.
051300     EXIT.
051400
051500 2110-CHECK-ACTIVE-GUARD.
051600
051700     IF WG-DELETED-FLAG (WS-GRD-IX) = 'N'
051800        AND WG-STATUS (WS-GRD-IX) = 'ACTIVE'
051900        ADD CT-1 TO WS-ACTIVE-GUARDS
052000     END-IF
052100     ADD CT-1 TO WS-GRD-IX.
052200
052300 2110-CHECK-ACTIVE-GUARD-EXIT.
052400     EXIT.
052500
052600 2120-CHECK-ACTIVE-ASSIGN.
052700
052800     IF WA-ACTIVE-FLAG (WS-ASG-IX) = 'Y'
052900        AND WA-STATUS (WS-ASG-IX) = 'ACTIVE'
053000        AND WA-EFFECTIVE-FROM (WS-ASG-IX) <= WS-TODAY-DATE
053100        AND (WA-EFFECTIVE-TO (WS-ASG-IX) = ZERO
053200             OR WA-EFFECTIVE-TO (WS-ASG-IX) >= WS-TODAY-DATE)
053300        ADD CT-1 TO WS-ACTIVE-ASSIGNMENTS
053400     END-IF
053500     ADD CT-1 TO WS-ASG-IX.
053600
053700 2120-CHECK-ACTIVE-ASSIGN-EXIT.
053800     EXIT.
053900
054000 2130-CHECK-TODAY-ATTEND.
054100
054200     IF WT-ATTENDANCE-DATE (WS-ATT-IX) = WS-TODAY-DATE
054300        ADD CT-1 TO WS-TODAY-ATTENDANCE
054400     END-IF
054500     ADD CT-1 TO WS-ATT-IX.
054600
054700 2130-CHECK-TODAY-ATTEND-EXIT.
054800     EXIT.
054900
055000 2140-WRITE-ADM-LINE.
055100
055200     MOVE SPACES TO RPT0-ADM-LINE
055300     MOVE WS-ADM-LABEL TO RPT0-ADM-LABEL
055400     MOVE WS-ADM-VALUE TO RPT0-ADM-VALUE
055500     WRITE REG-SUMMARY-REPORT FROM RPT0-ADM-LINE.
055600
055700 2140-WRITE-ADM-LINE-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100*                    2200-MANAGER-SCAN                          *
056200*                                                                *
056300*  RECORRE LA TABLA DE GUARDIAS BUSCANDO SUPERVISORES AUN NO     *
056400*  PROCESADOS (CONTROL BREAK SOBRE SUPERVISOR-ID SIN NECESIDAD   *
056500*  DE ORDENAR EL ARCHIVO, YA QUE SE LLEVA UNA LISTA DE VISTOS).  *
056600*****************************************************************
056700 2200-MANAGER-SCAN.
056800
056900     IF WS-GRD-COUNT = ZERO
057000        GO TO 2200-MANAGER-SCAN-EXIT
057100     END-IF
057200
057300     MOVE SPACES TO RPT0-MGR-HDR-LINE
057400     MOVE 'SUPERVISOR   ON-DUTY   SITES   LATE   ABSENT'
057500       TO RPT0-MGR-HDR-LINE
057600     WRITE REG-SUMMARY-REPORT FROM RPT0-MGR-HDR-LINE
057700
057800     MOVE ZERO TO WS-SEEN-SUP-COUNT
057900     MOVE 1 TO WS-GRD-IX
058000     PERFORM 2210-SCAN-SUPERVISOR-CANDIDATE
058100        THRU 2210-SCAN-SUPERVISOR-CANDIDATE-EXIT
058200        UNTIL WS-GRD-IX > WS-GRD-COUNT.
058300
058400 2200-MANAGER-SCAN-EXIT.
058500     EXIT.
058600
058700 2210-SCAN-SUPERVISOR-CANDIDATE.
058800
058900     IF WG-DELETED-FLAG (WS-GRD-IX) = 'N'
059000        AND WG-SUPERVISOR-ID (WS-GRD-IX) > ZERO
059100        MOVE WG-SUPERVISOR-ID (WS-GRD-IX) TO WS-CANDIDATE-SUP-ID
059200        SET SUP-NOT-SEEN TO TRUE
059300        MOVE 1 TO WS-SEEN-IX
059400        PERFORM 2215-CHECK-SEEN
059500           THRU 2215-CHECK-SEEN-EXIT
059600           UNTIL WS-SEEN-IX > WS-SEEN-SUP-COUNT
059700              OR SUP-ALREADY-SEEN
059800        IF SUP-NOT-SEEN
059900           PERFORM 2220-PROCESS-SUPERVISOR
060000              THRU 2220-PROCESS-SUPERVISOR-EXIT
060100        END-IF
060200     END-IF
060300     ADD CT-1 TO WS-GRD-IX.
060400
060500 2210-SCAN-SUPERVISOR-CANDIDATE-EXIT.
060600     EXIT.
060700
060800 2215-CHECK-SEEN.
060900
061000     IF WS-SEEN-SUP-ID (WS-SEEN-IX) = WS-CANDIDATE-SUP-ID
061100        SET SUP-ALREADY-SEEN TO TRUE
061200     END-IF
061300     ADD CT-1 TO WS-SEEN-IX.
061400
061500 2215-CHECK-SEEN-EXIT.
061600     EXIT.
061700
061800 2220-PROCESS-SUPERVISOR.
061900
062000     ADD CT-1 TO WS-SEEN-SUP-COUNT
062100     MOVE WS-CANDIDATE-SUP-ID TO WS-SEEN-SUP-ID (WS-SEEN-SUP-COUNT)
062200
062300     MOVE ZERO TO WS-MGR-ON-DUTY
062400     MOVE ZERO TO WS-MGR-LATE
062500     MOVE ZERO TO WS-MGR-ABSENT
062600     MOVE ZERO TO WS-MGR-SITE-COUNT
062700
062800     MOVE 1 TO WS-GRD2-IX
062900     PERFORM 2230-SCAN-SUPERVISED-GUARD
063000        THRU 2230-SCAN-SUPERVISED-GUARD-EXIT
063100        UNTIL WS-GRD2-IX > WS-GRD-COUNT
063200
063300     MOVE SPACES TO RPT0-MGR-LINE
063400     MOVE WS-CANDIDATE-SUP-ID TO RPT0-MGR-SUPERVISOR-ID
063500     MOVE WS-MGR-ON-DUTY      TO RPT0-MGR-ON-DUTY
063600     MOVE WS-MGR-SITE-COUNT   TO RPT0-MGR-SITES
063700     MOVE WS-MGR-LATE         TO RPT0-MGR-LATE
063800     MOVE WS-MGR-ABSENT       TO RPT0-MGR-ABSENT
063900     WRITE REG-SUMMARY-REPORT FROM RPT0-MGR-LINE
064000
064100     ADD CT-1 TO WS-SUPERVISOR-COUNT.
064200
064300 2220-PROCESS-SUPERVISOR-EXIT.
064400     EXIT.
064500
064600 2230-SCAN-SUPERVISED-GUARD.
064700
064800     IF WG-SUPERVISOR-ID (WS-GRD2-IX) = WS-CANDIDATE-SUP-ID
064900        AND WG-DELETED-FLAG (WS-GRD2-IX) = 'N'
065000        MOVE WG-GUARD-ID (WS-GRD2-IX) TO WS-TARGET-GUARD-ID
065100        PERFORM 2600-FIND-TODAY-ATTENDANCE
065200           THRU 2600-FIND-TODAY-ATTENDANCE-EXIT
065300        PERFORM 2700-FIND-ACTIVE-ASSIGNMENT
065400           THRU 2700-FIND-ACTIVE-ASSIGNMENT-EXIT
065500
065600        IF WS-ATT-FOUND-IX NOT = ZERO
065700           IF WT-CHECK-IN-TIME (WS-ATT-FOUND-IX) > ZERO
065800              AND WT-CHECK-OUT-TIME (WS-ATT-FOUND-IX) = ZERO
065900              ADD CT-1 TO WS-MGR-ON-DUTY
066000           END-IF
066100           IF WT-LATE-MINUTES (WS-ATT-FOUND-IX) > ZERO
066200              ADD CT-1 TO WS-MGR-LATE
066300           END-IF
066400        END-IF
066500
066600        IF WS-ASG-FOUND-IX NOT = ZERO
066700           PERFORM 2240-ADD-MGR-SITE
066800              THRU 2240-ADD-MGR-SITE-EXIT
066900           IF WS-ATT-FOUND-IX = ZERO
067000              ADD CT-1 TO WS-MGR-ABSENT
067100           END-IF
067200        END-IF
067300     END-IF
067400     ADD CT-1 TO WS-GRD2-IX.
067500
067600 2230-SCAN-SUPERVISED-GUARD-EXIT.
067700     EXIT.
067800
067900 2240-ADD-MGR-SITE.
068000
068100     MOVE ZERO TO WS-MGR-SITE-FOUND-IX
068200     MOVE 1 TO WS-MGR-SITE-IX
068300     PERFORM 2241-CHECK-MGR-SITE
068400        THRU 2241-CHECK-MGR-SITE-EXIT
068500        UNTIL WS-MGR-SITE-IX > WS-MGR-SITE-COUNT
068600
068700     IF WS-MGR-SITE-FOUND-IX = ZERO
068800        ADD CT-1 TO WS-MGR-SITE-COUNT
068900        MOVE WA-SITE-ID (WS-ASG-FOUND-IX)
069000          TO WS-MGR-SITE-ID (WS-MGR-SITE-COUNT)
069100     END-IF.
069200
069300 2240-ADD-MGR-SITE-EXIT.
069400     EXIT.
069500
069600 2241-CHECK-MGR-SITE.
069700
069800     IF WS-MGR-SITE-ID (WS-MGR-SITE-IX) = WA-SITE-ID (WS-ASG-FOUND-IX)
069900        MOVE WS-MGR-SITE-IX TO WS-MGR-SITE-FOUND-IX
070000     END-IF
070100     ADD CT-1 TO WS-MGR-SITE-IX.
070200
070300 2241-CHECK-MGR-SITE-EXIT.
070400     EXIT.
070500
070600*****************************************************************
070700*                     2300-GUARD-SCAN                           *
070800*                                                                *
070900*  UNA LINEA RPT0-GRD-LINE POR CADA GUARDIA ACTIVA (NO BORRADA   *
071000*  Y STATUS ACTIVE), CON SU TURNO/SITIO/PUESTO VIGENTE Y SU      *
071100*  ASISTENCIA DE HOY.                                            *
071200*****************************************************************
071300 2300-GUARD-SCAN.
071400
071500     IF WS-GRD-COUNT = ZERO
071600        GO TO 2300-GUARD-SCAN-EXIT
071700     END-IF
071800
071900     MOVE SPACES TO RPT0-GRD-HDR-LINE
072000     MOVE 'GUARD-ID   SHIFT           SITE         POST'
072100       TO RPT0-GRD-HDR-LINE
072200     WRITE REG-SUMMARY-REPORT FROM RPT0-GRD-HDR-LINE
072300
072400     MOVE 1 TO WS-GRD-IX
072500     PERFORM 2310-SCAN-ONE-GUARD
072600        THRU 2310-SCAN-ONE-GUARD-EXIT
072700        UNTIL WS-GRD-IX > WS-GRD-COUNT.
072800
072900 2300-GUARD-SCAN-EXIT.
073000     EXIT.
073100
073200 2310-SCAN-ONE-GUARD.
073300
073400     IF WG-DELETED-FLAG (WS-GRD-IX) = 'N'
073500        AND WG-STATUS (WS-GRD-IX) = 'ACTIVE'
073600        PERFORM 2320-WRITE-GUARD-LINE
073700           THRU 2320-WRITE-GUARD-LINE-EXIT
073800     END-IF
073900     ADD CT-1 TO WS-GRD-IX.
074000
074100 2310-SCAN-ONE-GUARD-EXIT.
074200     EXIT.
074300
074400 2320-WRITE-GUARD-LINE.
074500
074600     MOVE WG-GUARD-ID (WS-GRD-IX) TO WS-TARGET-GUARD-ID
074700     PERFORM 2700-FIND-ACTIVE-ASSIGNMENT
074800        THRU 2700-FIND-ACTIVE-ASSIGNMENT-EXIT
074900     PERFORM 2600-FIND-TODAY-ATTENDANCE
075000        THRU 2600-FIND-TODAY-ATTENDANCE-EXIT
075100
075200     MOVE SPACES TO RPT0-GRD-LINE
075300     MOVE WG-GUARD-ID (WS-GRD-IX) TO RPT0-GRD-GUARD-ID
075400
075500     IF WS-ASG-FOUND-IX NOT = ZERO
075600        MOVE WA-SHIFT-TYPE-NAME (WS-ASG-FOUND-IX) TO RPT0-GRD-SHIFT
075700        MOVE WA-SITE-NAME       (WS-ASG-FOUND-IX) TO RPT0-GRD-SITE
075800        MOVE WA-POST-NAME       (WS-ASG-FOUND-IX) TO RPT0-GRD-POST
075900     END-IF
076000
076100     IF WS-ATT-FOUND-IX NOT = ZERO
076200        MOVE WT-CHECK-IN-TIME  (WS-ATT-FOUND-IX)
076300          TO RPT0-GRD-CHECK-IN
076400        MOVE WT-CHECK-OUT-TIME (WS-ATT-FOUND-IX)
076500          TO RPT0-GRD-CHECK-OUT
076600        MOVE WT-STATUS         (WS-ATT-FOUND-IX)
076700          TO RPT0-GRD-STATUS
076800     ELSE
076900        MOVE 'NOT_CHECKED_IN' TO RPT0-GRD-STATUS
077000     END-IF
077100
077200     WRITE REG-SUMMARY-REPORT FROM RPT0-GRD-LINE
077300
077400     ADD CT-1 TO WS-GUARD-RPT-COUNT.
077500
077600 2320-WRITE-GUARD-LINE-EXIT.
077700     EXIT.
077800
077900*****************************************************************
078000*             2600-FIND-TODAY-ATTENDANCE                        *
078100*                                                                *
078200*  BUSCA, PARA WS-TARGET-GUARD-ID, EL PRIMER REGISTRO DE         *
078300*  ASISTENCIA FECHADO HOY.                                       *
078400*****************************************************************
078500 2600-FIND-TODAY-ATTENDANCE.
078600
078700     MOVE ZERO TO WS-ATT-FOUND-IX
078800     MOVE 1 TO WS-ATT-IX
078900     PERFORM 2610-CHECK-TODAY-ATTEND-ONE
079000        THRU 2610-CHECK-TODAY-ATTEND-ONE-EXIT
079100        UNTIL WS-ATT-IX > WS-ATT-COUNT
079200           OR WS-ATT-FOUND-IX NOT = ZERO.
079300
079400 2600-FIND-TODAY-ATTENDANCE-EXIT.
079500     EXIT.
079600
079700 2610-CHECK-TODAY-ATTEND-ONE.
079800
079900     IF WT-GUARD-ID (WS-ATT-IX) = WS-TARGET-GUARD-ID
080000        AND WT-ATTENDANCE-DATE (WS-ATT-IX) = WS-TODAY-DATE
080100        MOVE WS-ATT-IX TO WS-ATT-FOUND-IX
080200     END-IF
080300     ADD CT-1 TO WS-ATT-IX.
080400
080500 2610-CHECK-TODAY-ATTEND-ONE-EXIT.
080600     EXIT.
080700
080800*****************************************************************
080900*            2700-FIND-ACTIVE-ASSIGNMENT                        *
081000*                                                                *
081100*  BUSCA, PARA WS-TARGET-GUARD-ID, LA PRIMERA ASIGNACION         *
081200*  VIGENTE SEGUN LA REGLA COMPARTIDA (ACTIVE-FLAG, STATUS,       *
081300*  EFFECTIVE-FROM/TO CONTRA LA FECHA DE PROCESO).                 *
081400*****************************************************************
081500 2700-FIND-ACTIVE-ASSIGNMENT.
081600
081700     MOVE ZERO TO WS-ASG-FOUND-IX
081800     MOVE 1 TO WS-ASG-IX
081900     PERFORM 2710-CHECK-ACTIVE-ASSIGN-ONE
082000        THRU 2710-CHECK-ACTIVE-ASSIGN-ONE-EXIT
082100        UNTIL WS-ASG-IX > WS-ASG-COUNT
082200           OR WS-ASG-FOUND-IX NOT = ZERO.
082300
082400 2700-FIND-ACTIVE-ASSIGNMENT-EXIT.
082500     EXIT.
082600
082700 2710-CHECK-ACTIVE-ASSIGN-ONE.
082800
082900     IF WA-GUARD-ID (WS-ASG-IX) = WS-TARGET-GUARD-ID
083000        AND WA-ACTIVE-FLAG (WS-ASG-IX) = 'Y'
083100        AND WA-STATUS (WS-ASG-IX) = 'ACTIVE'
083200        AND WA-EFFECTIVE-FROM (WS-ASG-IX) <= WS-TODAY-DATE
083300        AND (WA-EFFECTIVE-TO (WS-ASG-IX) = ZERO
083400             OR WA-EFFECTIVE-TO (WS-ASG-IX) >= WS-TODAY-DATE)
083500        MOVE WS-ASG-IX TO WS-ASG-FOUND-IX
083600     END-IF
083700     ADD CT-1 TO WS-ASG-IX.
083800
083900 2710-CHECK-ACTIVE-ASSIGN-ONE-EXIT.
084000     EXIT.
084100
084200*****************************************************************
084300*                             3000-FIN                          *
084400*****************************************************************
084500 3000-FIN.
084600
084700     MOVE SPACES TO RPT0-FINAL-TOTALS-LINE
084800     MOVE 'TOTAL SUPERVISORS/GUARDS REPORTED:'
084900       TO RPT0-FIN-LABEL
085000     MOVE WS-SUPERVISOR-COUNT  TO RPT0-FIN-SUPV-COUNT
085100     MOVE WS-GUARD-RPT-COUNT   TO RPT0-FIN-GUARD-COUNT
085200     WRITE REG-SUMMARY-REPORT FROM RPT0-FINAL-TOTALS-LINE
085300
085400     CLOSE GUARD-MASTER-IN
085500           SITE-FILE
085600           ASSIGNMENT-FILE
085700           ATTENDANCE-FILE
085800           SUMMARY-REPORT
085900
086000     DISPLAY 'SGDASHBD - SUPERVISORS REPORTED: '
086100              WS-SUPERVISOR-COUNT
086200     DISPLAY 'SGDASHBD - GUARDS REPORTED:      '
086300              WS-GUARD-RPT-COUNT
086400
086500     STOP RUN.
086600