000100
000200*****************************************************************
000300* Program name:    SGDETAIL.                                   *
000400* Original author: rsolis.                                     *
000500*                                                               *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 1988-12-09 rsolis        Initial Version.                     * SG00001
001000* 2000-01-18 rsolis        SG-01044 Y2K - 4 digit year in all   * SG01044 
001100*                          date comparisons against today.      *
001200* 2002-08-02 jtapia        SG-01120 First-match lookup of       * SG01120 
001300*                          currently-active assignment only.    *
001400* 2005-05-17 mcardenas     SG-01195 Carry CLIENT-NAME from the  * SG01195 
001500*                          assignment record into the detail.   *
001600* 2010-11-09 wpenaloza     SG-01280 Skip deleted guards when     *SG01280
001700*                          building the detail file.            *
001800* 2024-11-04 wpenaloza     SG-01330 Removed bogus 88-level       *SG01330
001900*                          switch filler and stray FD filler    *
002000*                          bytes that broke RECORD CONTAINS.     *
002100* 2024-11-05 wpenaloza     SG-01331 Corrected GUARD-MASTER and   *SG01331
002200*                          GUARD-DETAIL-OUT RECORD CONTAINS and  *
002300*                          flat output PIC to the COMP-3 byte    *
002400*                          count (156/440 was stale).            *
002500* 2024-11-05 wpenaloza     SG-01333 WS-USR-COUNT/WS-ASG-COUNT/    *SG01333
002600*                          WS-SIT-COUNT moved to 77-level, per    *
002700*                          shop standard.                         *
002800*****************************************************************
002900*                                                               *
003000*          I D E N T I F I C A T I O N  D I V I S I O N         *
003100*                                                               *
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  SGDETAIL.
003500 AUTHOR. RICARDO SOLIS.
003600 INSTALLATION. IBM Z/OS.
003700 DATE-WRITTEN. 09/12/1988.
003800 DATE-COMPILED. 09/12/1988.
003900 SECURITY. CONFIDENTIAL.
004000*****************************************************************
004100*                                                               *
004200*             E N V I R O N M E N T   D I V I S I O N           *
004300*                                                               *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900        C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200
005300*****************************************************************
005400*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005500*****************************************************************
005600 FILE-CONTROL.
005700
005800     SELECT GUARD-MASTER-IN   ASSIGN       TO GRDMASIN
005900                               ORGANIZATION IS SEQUENTIAL
006000                               FILE STATUS  IS WS-GRDIN-STATUS.
006100
006200     SELECT USER-MASTER-IN    ASSIGN       TO USRMASIN
006300                               ORGANIZATION IS SEQUENTIAL
006400                               FILE STATUS  IS WS-USRIN-STATUS.
006500
006600     SELECT ASSIGNMENT-FILE   ASSIGN       TO ASGFILE
006700                               ORGANIZATION IS SEQUENTIAL
006800                               FILE STATUS  IS WS-ASGIN-STATUS.
006900
007000     SELECT SITE-FILE         ASSIGN       TO SITFILE
007100                               ORGANIZATION IS SEQUENTIAL
007200                               FILE STATUS  IS WS-SITIN-STATUS.
007300
007400     SELECT GUARD-DETAIL-OUT  ASSIGN       TO GRDDETOT
007500                               ORGANIZATION IS SEQUENTIAL
007600                               FILE STATUS  IS WS-DETOUT-STATUS.
007700
007800*****************************************************************
007900*                                                               *
008000*                      D A T A   D I V I S I O N                *
008100*                                                               *
008200*****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  GUARD-MASTER-IN
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 144 CHARACTERS.
008900 01  REG-GUARD-MASTER-IN.
009000     COPY SG1CGRD0.
009100
009200 FD  USER-MASTER-IN
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 130 CHARACTERS.
009500 01  REG-USER-MASTER-IN.
009600     COPY SG1CUSR0.
009700
009800 FD  ASSIGNMENT-FILE
009900     RECORDING MODE IS F
010000     RECORD CONTAINS 180 CHARACTERS.
010100 01  REG-ASSIGNMENT-FILE.
010200     COPY SG1CASG0.
010300
010400 FD  SITE-FILE
010500     RECORDING MODE IS F
010600     RECORD CONTAINS 50 CHARACTERS.
010700 01  REG-SITE-FILE.
010800     COPY SG1CSIT0.
010900
011000 FD  GUARD-DETAIL-OUT
011100     RECORDING MODE IS F
011200     RECORD CONTAINS 428 CHARACTERS.
011300 01  REG-GUARD-DETAIL-OUT        PIC X(428).
011400
011500 WORKING-STORAGE SECTION.
011600
011700*****************************************************************
011800*                    DEFINICION DE SWITCHES                     *
011900*****************************************************************
012000 01  SW-SWITCHES.
012100     05 SW-GRD-EOF-SWITCH             PIC X(01) VALUE 'N'.
012200        88  GRD-EOF                            VALUE 'Y'.
012300        88  GRD-NOT-EOF                        VALUE 'N'.
012400     05  FILLER                    PIC X(02).
012500
012600 01  FILE-STATUS-FIELDS.
012700     05 WS-GRDIN-STATUS            PIC X(02) VALUE SPACE.
012800        88  GRDIN-88-OK                        VALUE '00'.
012900     05 WS-USRIN-STATUS            PIC X(02) VALUE SPACE.
013000        88  USRIN-88-OK                         VALUE '00'.
013100     05 WS-ASGIN-STATUS            PIC X(02) VALUE SPACE.
013200        88  ASGIN-88-OK                         VALUE '00'.
013300     05 WS-SITIN-STATUS            PIC X(02) VALUE SPACE.
013400        88  SITIN-88-OK                         VALUE '00'.
013500     05 WS-DETOUT-STATUS           PIC X(02) VALUE SPACE.
013600        88  DETOUT-88-OK                        VALUE '00'.
013700     05  FILLER                    PIC X(02).
013800
013900*****************************************************************
014000*                    DEFINICION DE CONSTANTES                   *
014100*****************************************************************
014200 01  CT-CONSTANTES.
014300     05 CT-RUTINA                  PIC X(08) VALUE 'SGDETAIL'.
014400     05 CT-MAX-USERS               PIC S9(05) COMP VALUE +5000.
014500     05 CT-MAX-ASSIGNS             PIC S9(05) COMP VALUE +5000.
014600     05 CT-MAX-SITES               PIC S9(05) COMP VALUE +2000.
014700     05 CT-1                       PIC S9(05) COMP VALUE +1.
014800           05  FILLER                    PIC X(02).
014900
015000*****************************************************************
015100*                    DEFINICION DE VARIABLES                    *
015200*****************************************************************
015300 01  WS-VARIABLES.
015400     05 WS-TODAY-DATE               PIC 9(08).
015500     05 WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
015600        10 WS-TODAY-YYYY            PIC 9(04).
015700        10 WS-TODAY-MM              PIC 9(02).
015800        10 WS-TODAY-DD              PIC 9(02).
015900     05 WS-SYSTEM-DATE              PIC 9(06).
016000     05 WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
016100        10 WS-SYSTEM-YY             PIC 9(02).
016200        10 WS-SYSTEM-MM             PIC 9(02).
016300        10 WS-SYSTEM-DD             PIC 9(02).
016400     05 WS-CENTURY                 PIC 9(02).
016500           05  FILLER                    PIC X(02).
016600
016700 01  WS-SUBSCRIPTS COMP.
016800     05 WS-USR-IX                   PIC S9(05).
016900     05 WS-ASG-IX                   PIC S9(05).
017000     05 WS-SIT-IX                   PIC S9(05).
017100     05 WS-USR-FOUND-IX             PIC S9(05).
017200     05 WS-SUP-FOUND-IX             PIC S9(05).
017300     05 WS-ASG-FOUND-IX             PIC S9(05).
017400     05 WS-SIT-FOUND-IX             PIC S9(05).
017500           05  FILLER                    PIC X(02) DISPLAY.
017600
017700 01  WS-COUNTERS COMP.
017800     05 WS-LISTED-COUNT             PIC S9(07) VALUE ZERO.
017900     05 WS-SKIPPED-COUNT            PIC S9(07) VALUE ZERO.
018000           05  FILLER                    PIC X(02) DISPLAY.
018100
018200*****************************************************************
018300*        TABLAS EN MEMORIA DE USUARIOS, ASIGNACIONES Y SITIOS,   *
018400*        CARGADAS AL INICIO PARA LAS BUSQUEDAS DE ENRIQUECIMIENTO*
018500*****************************************************************
018600 01  WS-USR-TABLE.
018700     05 WS-USR-ENTRY OCCURS 5000 TIMES
018800        INDEXED BY WS-USR-IDX.
018900        COPY SG1CUSR0 REPLACING ==05  SG1CUSR0== BY ==10  WU-ROW==
019000                                ==USR0-==         BY ==WU-==.
019100     05  FILLER                    PIC X(02).
019200
019300 01  WS-ASG-TABLE.
019400     05 WS-ASG-ENTRY OCCURS 5000 TIMES
019500        INDEXED BY WS-ASG-IDX.
019600        COPY SG1CASG0 REPLACING ==05  SG1CASG0== BY ==10  WA-ROW==
019700                                ==ASG0-==         BY ==WA-==.
019800     05  FILLER                    PIC X(02).
019900
020000 01  WS-SIT-TABLE.
020100     05 WS-SIT-ENTRY OCCURS 2000 TIMES
020200        INDEXED BY WS-SIT-IDX.
020300        COPY SG1CSIT0 REPLACING ==05  SG1CSIT0== BY ==10  STE-ROW==
020400                                ==SIT0-==         BY ==STE-==.
020500     05  FILLER                    PIC X(02).
020600
020700 77  WS-USR-COUNT                   PIC S9(05) COMP VALUE ZERO.
020800 77  WS-ASG-COUNT                   PIC S9(05) COMP VALUE ZERO.
020900 77  WS-SIT-COUNT                   PIC S9(05) COMP VALUE ZERO.
021000
021100*****************************************************************
021200*                    DEFINICION DE COPYBOOKS                    *
021300*****************************************************************
021400 01  WS-DET0-AREA.
021500     COPY SG1CDET0.
021600
021700*****************************************************************
021800*                                                               *
021900*              P R O C E D U R E   D I V I S I O N              *
022000*                                                               *
022100*****************************************************************
022200 PROCEDURE DIVISION.
022300
022400*****************************************************************
022500*                        0000-MAINLINE                          *
022600*****************************************************************
022700 0000-MAINLINE.
022800
022900     PERFORM 1000-INICIO
023000        THRU 1000-INICIO-EXIT
023100
023200     PERFORM 2000-PROCESO
023300        THRU 2000-PROCESO-EXIT
023400        UNTIL GRD-EOF
023500
023600     PERFORM 3000-FIN.
023700
023800*****************************************************************
023900*                         1000-INICIO                           *
024000*****************************************************************
024100 1000-INICIO.
024200
024300     OPEN INPUT  GUARD-MASTER-IN
024400                 USER-MASTER-IN
024500                 ASSIGNMENT-FILE
024600                 SITE-FILE
024700          OUTPUT GUARD-DETAIL-OUT
024800
024900     IF NOT GRDIN-88-OK
025000        DISPLAY 'ERROR OPENING GRDMASIN ' WS-GRDIN-STATUS
025100        PERFORM 3000-FIN
025200     END-IF
025300
025400     IF NOT USRIN-88-OK
025500        DISPLAY 'ERROR OPENING USRMASIN ' WS-USRIN-STATUS
025600        PERFORM 3000-FIN
025700     END-IF
025800
025900     ACCEPT WS-SYSTEM-DATE FROM DATE
026000     IF WS-SYSTEM-YY < 50
026100        MOVE 20 TO WS-CENTURY
026200     ELSE
026300        MOVE 19 TO WS-CENTURY
026400     END-IF
026500     MOVE WS-CENTURY TO WS-TODAY-YYYY (1:2)
026600     MOVE WS-SYSTEM-YY TO WS-TODAY-YYYY (3:2)
026700     MOVE WS-SYSTEM-MM TO WS-TODAY-MM
026800     MOVE WS-SYSTEM-DD TO WS-TODAY-DD
026900
027000     PERFORM 1200-LOAD-USER-MASTER
027100        THRU 1200-LOAD-USER-MASTER-EXIT
027200
027300     PERFORM 1400-LOAD-ASSIGNMENTS
027400        THRU 1400-LOAD-ASSIGNMENTS-EXIT
027500
027600     PERFORM 1500-LOAD-SITES
027700        THRU 1500-LOAD-SITES-EXIT
027800
027900     PERFORM 1600-READ-GUARD
028000        THRU 1600-READ-GUARD-EXIT.
028100
028200 1000-INICIO-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600*                 1200-LOAD-USER-MASTER                         *
028700*****************************************************************
028800 1200-LOAD-USER-MASTER.
028900
029000     PERFORM 1210-READ-ONE-USER
029100        THRU 1210-READ-ONE-USER-EXIT
029200
029300     PERFORM 1210-READ-ONE-USER
029400        THRU 1210-READ-ONE-USER-EXIT
029500        UNTIL NOT USRIN-88-OK.
029600
029700 1200-LOAD-USER-MASTER-EXIT.
029800     EXIT.
029900
030000 1210-READ-ONE-USER.
030100
030200     READ USER-MASTER-IN
030300        AT END
030400           MOVE '10' TO WS-USRIN-STATUS
030500        NOT AT END
030600           ADD CT-1 TO WS-USR-COUNT
030700           MOVE WS-USR-COUNT TO WS-USR-IX
030800           MOVE REG-USER-MASTER-IN
030900             TO WU-ROW (WS-USR-IX)
031000     END-READ.
031100
031200 1210-READ-ONE-USER-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600*                 1400-LOAD-ASSIGNMENTS                         *
031700*****************************************************************
031800 1400-LOAD-ASSIGNMENTS.
031900
032000     IF NOT ASGIN-88-OK
032100        DISPLAY 'ERROR OPENING ASGFILE ' WS-ASGIN-STATUS
032200        GO TO 1400-LOAD-ASSIGNMENTS-EXIT
032300     END-IF
032400
032500     PERFORM 1410-READ-ONE-ASSIGN
032600        THRU 1410-READ-ONE-ASSIGN-EXIT
032700
032800     PERFORM 1410-READ-ONE-ASSIGN
032900        THRU 1410-READ-ONE-ASSIGN-EXIT
033000        UNTIL NOT ASGIN-88-OK.
033100
033200 1400-LOAD-ASSIGNMENTS-EXIT.
033300     EXIT.
033400
033500 1410-READ-ONE-ASSIGN.
033600
033700     READ ASSIGNMENT-FILE
033800        AT END
033900           MOVE '10' TO WS-ASGIN-STATUS
034000        NOT AT END
034100           ADD CT-1 TO WS-ASG-COUNT
034200           MOVE WS-ASG-COUNT TO WS-ASG-IX
034300           MOVE REG-ASSIGNMENT-FILE
034400             TO WA-ROW (WS-ASG-IX)
034500     END-READ.
034600
034700 1410-READ-ONE-ASSIGN-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100*                 1500-LOAD-SITES                               *
035200*****************************************************************
035300 1500-LOAD-SITES.
035400
035500     IF NOT SITIN-88-OK
035600        DISPLAY 'ERROR OPENING SITFILE ' WS-SITIN-STATUS
035700        GO TO 1500-LOAD-SITES-EXIT
035800     END-IF
035900
036000     PERFORM 1510-READ-ONE-SITE
036100        THRU 1510-READ-ONE-SITE-EXIT
036200
036300     PERFORM 1510-READ-ONE-SITE
036400        THRU 1510-READ-ONE-SITE-EXIT
036500        UNTIL NOT SITIN-88-OK.
036600
036700 1500-LOAD-SITES-EXIT.
036800     EXIT.
036900
037000 1510-READ-ONE-SITE.
037100
037200     READ SITE-FILE
037300        AT END
037400           MOVE '10' TO WS-SITIN-STATUS
037500        NOT AT END
037600           ADD CT-1 TO WS-SIT-COUNT
037700           MOVE WS-SIT-COUNT TO WS-SIT-IX
037800           MOVE REG-SITE-FILE
037900             TO STE-ROW (WS-SIT-IX)
038000     END-READ.
038100
038200 1510-READ-ONE-SITE-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600*                 1600-READ-GUARD                               *
038700*****************************************************************
038800 1600-READ-GUARD.
038900
039000     READ GUARD-MASTER-IN
039100        AT END
039200           SET GRD-EOF TO TRUE
039300     END-READ.
039400
039500 1600-READ-GUARD-EXIT.
039600     EXIT.
039700
039800*****************************************************************
039900*                         2000-PROCESO                          *
040000*                                                                *
040100*  POR CADA GUARDIA NO BORRADA, BUSCA SU USUARIO, EL USUARIO DEL *
040200*  SUPERVISOR Y SU PRIMERA ASIGNACION VIGENTE, Y ESCRIBE EL       *
040300*  REGISTRO DE DETALLE (SG1CDET0).                                *
040400*****************************************************************
040500 2000-PROCESO.
040600
040700     IF GRD0-88-DELETED
040800        ADD CT-1 TO WS-SKIPPED-COUNT
040900        GO TO 2000-PROCESO-NEXT
041000     END-IF
041100
041200     PERFORM 2100-BUILD-GUARD-FIELDS
041300        THRU 2100-BUILD-GUARD-FIELDS-EXIT
041400
041500     PERFORM 2200-BUILD-USER-FIELDS
041600        THRU 2200-BUILD-USER-FIELDS-EXIT
041700
041800     PERFORM 2300-BUILD-ASSIGNMENT-FIELDS
041900        THRU 2300-BUILD-ASSIGNMENT-FIELDS-EXIT
042000
042100     WRITE REG-GUARD-DETAIL-OUT FROM SG1CDET0
042200
042300     ADD CT-1 TO WS-LISTED-COUNT.
042400
042500 2000-PROCESO-NEXT.
042600
042700     PERFORM 1600-READ-GUARD
042800        THRU 1600-READ-GUARD-EXIT.
042900
043000 2000-PROCESO-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400*               2100-BUILD-GUARD-FIELDS                         *
043500*****************************************************************
043600 2100-BUILD-GUARD-FIELDS.
043700
043800     INITIALIZE SG1CDET0
043900     MOVE GRD0-GUARD-ID       TO DET0-GUARD-ID
044000     MOVE GRD0-USER-ID        TO DET0-USER-ID
044100     MOVE GRD0-SUPERVISOR-ID  TO DET0-SUPERVISOR-ID
044200     MOVE GRD0-EMPLOYEE-CODE  TO DET0-EMPLOYEE-CODE
044300     MOVE GRD0-FIRST-NAME     TO DET0-FIRST-NAME
044400     MOVE GRD0-LAST-NAME      TO DET0-LAST-NAME
044500     MOVE GRD0-PHONE          TO DET0-PHONE
044600     MOVE GRD0-STATUS         TO DET0-STATUS
044700     MOVE GRD0-HIRE-DATE      TO DET0-HIRE-DATE
044800     MOVE GRD0-BASE-SALARY    TO DET0-BASE-SALARY
044900     MOVE GRD0-PER-DAY-RATE   TO DET0-PER-DAY-RATE
045000     MOVE GRD0-OVERTIME-RATE  TO DET0-OVERTIME-RATE
045100     MOVE GRD0-DELETED-FLAG   TO DET0-DELETED-FLAG
045200     MOVE GRD0-DELETED-DATE   TO DET0-DELETED-DATE.
045300
045400 2100-BUILD-GUARD-FIELDS-EXIT.
045500     EXIT.
045600
045700*****************************************************************
045800*               2200-BUILD-USER-FIELDS                          *
045900*                                                                *
046000*  UBICA EL USUARIO DE LA GUARDIA (FULL-NAME, EMAIL) Y, SI       *
046100*  CORRESPONDE, EL USUARIO DEL SUPERVISOR (SOLO EL NOMBRE).      *
046200*****************************************************************
046300 2200-BUILD-USER-FIELDS.
046400
046500     MOVE ZERO TO WS-USR-FOUND-IX
046600     MOVE 1 TO WS-USR-IX
046700     PERFORM 2210-CHECK-USER
046800        THRU 2210-CHECK-USER-EXIT
046900        UNTIL WS-USR-IX > WS-USR-COUNT
047000
047100     IF WS-USR-FOUND-IX NOT = ZERO
047200        MOVE WU-FULL-NAME (WS-USR-FOUND-IX) TO DET0-FULL-NAME
047300        MOVE WU-EMAIL (WS-USR-FOUND-IX)     TO DET0-EMAIL
047400     END-IF
047500
047600     IF GRD0-SUPERVISOR-ID > ZERO
047700        MOVE ZERO TO WS-SUP-FOUND-IX
047800        MOVE 1 TO WS-USR-IX
047900        PERFORM 2220-CHECK-SUPERVISOR
048000           THRU 2220-CHECK-SUPERVISOR-EXIT
048100           UNTIL WS-USR-IX > WS-USR-COUNT
048200        IF WS-SUP-FOUND-IX NOT = ZERO
048300           MOVE WU-FULL-NAME (WS-SUP-FOUND-IX)
048400             TO DET0-SUPERVISOR-NAME
048500        END-IF
048600     END-IF.
048700
048800 2200-BUILD-USER-FIELDS-EXIT.
048900     EXIT.
049000
049100 2210-CHECK-USER.
049200
049300     IF WU-USER-ID (WS-USR-IX) = GRD0-USER-ID
049400        MOVE WS-USR-IX TO WS-USR-FOUND-IX
049500     END-IF
049600     ADD CT-1 TO WS-USR-IX.
049700
049800 2210-CHECK-USER-EXIT.
049900     EXIT.
050000
050100 2220-CHECK-SUPERVISOR.
050200
050300     IF WU-USER-ID (WS-USR-IX) = GRD0-SUPERVISOR-ID
050400        MOVE WS-USR-IX TO WS-SUP-FOUND-IX
050500     END-IF
050600     ADD CT-1 TO WS-USR-IX.
050700
050800 2220-CHECK-SUPERVISOR-EXIT.
050900     EXIT.
051000
051100*****************************************************************
051200*             2300-BUILD-ASSIGNMENT-FIELDS                      *
051300*                                                                *
051400*  LA ASIGNACION VIGENTE ES LA PRIMERA, EN ORDEN DE ARCHIVO, CON *
051500*  ACTIVE-FLAG = 'Y', STATUS = ACTIVE, EFFECTIVE-FROM <= HOY Y   *
051600*  EFFECTIVE-TO = CERO O >= HOY.  SI NO HAY NINGUNA, LOS CAMPOS  *
051700*  QUEDAN EN BLANCO/CERO (YA INICIALIZADOS EN 2100).              *
051800*****************************************************************
051900 2300-BUILD-ASSIGNMENT-FIELDS.
052000
052100     MOVE ZERO TO WS-ASG-FOUND-IX
052200     MOVE 1 TO WS-ASG-IX
052300     PERFORM 2310-CHECK-ASSIGNMENT
052400        THRU 2310-CHECK-ASSIGNMENT-EXIT
052500        UNTIL WS-ASG-IX > WS-ASG-COUNT
052600           OR WS-ASG-FOUND-IX NOT = ZERO
052700
052800     IF WS-ASG-FOUND-IX = ZERO
052900        GO TO 2300-BUILD-ASSIGNMENT-FIELDS-EXIT
053000     END-IF
053100
053200     MOVE WA-ASSIGNMENT-ID  (WS-ASG-FOUND-IX)
053300       TO DET0-ASSIGNMENT-ID
053400     MOVE WA-STATUS         (WS-ASG-FOUND-IX)
053500       TO DET0-ASSIGNMENT-STATUS
053600     MOVE WA-EFFECTIVE-FROM (WS-ASG-FOUND-IX)
053700       TO DET0-EFFECTIVE-FROM
053800     MOVE WA-EFFECTIVE-TO   (WS-ASG-FOUND-IX)
053900       TO DET0-EFFECTIVE-TO
054000     MOVE WA-SITE-POST-ID   (WS-ASG-FOUND-IX)
054100       TO DET0-SITE-POST-ID
054200     MOVE WA-POST-NAME      (WS-ASG-FOUND-IX)
054300       TO DET0-POST-NAME
054400     MOVE WA-SITE-ID        (WS-ASG-FOUND-IX)
054500       TO DET0-SITE-ID
054600     MOVE WA-CLIENT-ID      (WS-ASG-FOUND-IX)
054700       TO DET0-CLIENT-ID
054800     MOVE WA-CLIENT-NAME    (WS-ASG-FOUND-IX)
054900       TO DET0-CLIENT-NAME
055000     MOVE WA-SHIFT-TYPE-ID  (WS-ASG-FOUND-IX)
055100       TO DET0-SHIFT-TYPE-ID
055200     MOVE WA-SHIFT-TYPE-NAME (WS-ASG-FOUND-IX)
055300       TO DET0-SHIFT-TYPE-NAME
055400
055500     MOVE ZERO TO WS-SIT-FOUND-IX
055600     MOVE 1 TO WS-SIT-IX
055700     PERFORM 2320-CHECK-SITE
055800        THRU 2320-CHECK-SITE-EXIT
055900        UNTIL WS-SIT-IX > WS-SIT-COUNT
056000
056100     IF WS-SIT-FOUND-IX NOT = ZERO
056200        MOVE STE-SITE-NAME (WS-SIT-FOUND-IX) TO DET0-SITE-NAME
056300     ELSE
056400        MOVE WA-SITE-NAME (WS-ASG-FOUND-IX) TO DET0-SITE-NAME
056500     END-IF.
056600
056700 2300-BUILD-ASSIGNMENT-FIELDS-EXIT.
056800     EXIT.
056900
057000 2310-CHECK-ASSIGNMENT.
057100
057200     IF WA-GUARD-ID (WS-ASG-IX) = GRD0-GUARD-ID
057300        AND WA-ACTIVE-FLAG (WS-ASG-IX) = 'Y'
057400        AND WA-STATUS (WS-ASG-IX) = 'ACTIVE'
057500        AND WA-EFFECTIVE-FROM (WS-ASG-IX) <= WS-TODAY-DATE
057600        AND (WA-EFFECTIVE-TO (WS-ASG-IX) = ZERO
057700             OR WA-EFFECTIVE-TO (WS-ASG-IX) >= WS-TODAY-DATE)
057800        MOVE WS-ASG-IX TO WS-ASG-FOUND-IX
057900     END-IF
058000     ADD CT-1 TO WS-ASG-IX.
058100
058200 2310-CHECK-ASSIGNMENT-EXIT.
058300     EXIT.
058400
058500 2320-CHECK-SITE.
058600
058700     IF STE-SITE-ID (WS-SIT-IX) = WA-SITE-ID (WS-ASG-FOUND-IX)
058800        MOVE WS-SIT-IX TO WS-SIT-FOUND-IX
058900     END-IF
059000     ADD CT-1 TO WS-SIT-IX.
059100
059200 2320-CHECK-SITE-EXIT.
059300     EXIT.
059400
059500*****************************************************************
059600*                             3000-FIN                          *
059700*****************************************************************
059800 3000-FIN.
059900
060000     CLOSE GUARD-MASTER-IN
060100           USER-MASTER-IN
060200           ASSIGNMENT-FILE
060300           SITE-FILE
060400           GUARD-DETAIL-OUT
060500
060600     DISPLAY 'SGDETAIL - GUARDS LISTED:  ' WS-LISTED-COUNT
060700     DISPLAY 'SGDETAIL - GUARDS SKIPPED: ' WS-SKIPPED-COUNT
060800
060900     STOP RUN.
061000