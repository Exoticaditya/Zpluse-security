000100
000200*****************************************************************
000300* Program name:    SGGMAINT.                                   *
000400* Original author: rsolis.                                     *
000500*                                                               *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 1988-11-08 rsolis        Initial Version.                     * SG00001
001000* 1988-11-30 rsolis        SG-01010 Reject dup employee code.   * SG01010
001100* 1988-12-14 jtapia        SG-01025 Supervisor id validation.    *SG01025
001200* 2000-01-18 rsolis        SG-01044 Y2K - 4 digit year in all   * SG01044 
001300*                          date fields and DELETED-DATE.        *
001400* 2001-06-05 jtapia        SG-01090 Case-insensitive email      * SG01090 
001500*                          compare on create and update.        *
001600* 2003-09-19 mcardenas     SG-01150 Case refresh on email when  * SG01150 
001700*                          equal ignoring case.                 *
001800* 2006-02-27 mcardenas     SG-01210 Soft delete sets DELETED-    *SG01210 
001900*                          DATE on both guard and user records. *
002000* 2009-04-13 wpenaloza     SG-01260 Transaction report trailer  * SG01260 
002100*                          with accepted/rejected counts.       *
002200* 2013-10-02 wpenaloza     SG-01310 Raised in-memory table size * SG01310
002300*                          to accommodate daily transaction     *
002400*                          peaks.                                *
002500* 2024-11-04 wpenaloza     SG-01330 Removed bogus 88-level       *SG01330
002600*                          switch filler and stray FD filler    *
002700*                          bytes that broke RECORD CONTAINS.     *
002800* 2024-11-05 wpenaloza     SG-01331 Corrected GUARD-MASTER and   *SG01331
002900*                          GUARD-TRANSACTION RECORD CONTAINS and *
003000*                          flat output PIC to the COMP-3 byte    *
003100*                          count (156/160 was stale).            *
003200* 2024-11-05 wpenaloza     SG-01332 Delete now finds the guard   *SG01332
003300*                          by id alone (2720/2730) so deleting   *
003400*                          an already-deleted guard no longer   *
003500*                          rejects with GUARD ID NOT FOUND.       *
003600* 2024-11-05 wpenaloza     SG-01333 WS-GRD-COUNT/WS-USR-COUNT     *SG01333
003700*                          moved to 77-level, per shop standard.  *
003800*****************************************************************
003900*                                                               *
004000*          I D E N T I F I C A T I O N  D I V I S I O N         *
004100*                                                               *
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  SGGMAINT.
004500 AUTHOR. RICARDO SOLIS.
004600 INSTALLATION. IBM Z/OS.
004700 DATE-WRITTEN. 08/11/1988.
004800 DATE-COMPILED. 08/11/1988.
004900 SECURITY. CONFIDENTIAL.
005000*****************************************************************
005100*                                                               *
005200*             E N V I R O N M E N T   D I V I S I O N           *
005300*                                                               *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900        C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200
006300*****************************************************************
006400*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
006500*****************************************************************
006600 FILE-CONTROL.
006700
006800     SELECT GUARD-MASTER-IN   ASSIGN       TO GRDMASIN
006900                               ORGANIZATION IS SEQUENTIAL
007000                               FILE STATUS  IS WS-GRDIN-STATUS.
007100
007200     SELECT GUARD-MASTER-OUT  ASSIGN       TO GRDMASOT
007300                               ORGANIZATION IS SEQUENTIAL
007400                               FILE STATUS  IS WS-GRDOUT-STATUS.
007500
007600     SELECT USER-MASTER-IN    ASSIGN       TO USRMASIN
007700                               ORGANIZATION IS SEQUENTIAL
007800                               FILE STATUS  IS WS-USRIN-STATUS.
007900
008000     SELECT USER-MASTER-OUT   ASSIGN       TO USRMASOT
008100                               ORGANIZATION IS SEQUENTIAL
008200                               FILE STATUS  IS WS-USROUT-STATUS.
008300
008400     SELECT GUARD-TRANSACTION ASSIGN       TO GRDTRAN
008500                               ORGANIZATION IS SEQUENTIAL
008600                               FILE STATUS  IS WS-TRANIN-STATUS.
008700
008800     SELECT TRANSACTION-REPORT ASSIGN      TO TRANRPT
008900                               ORGANIZATION IS SEQUENTIAL
009000                               FILE STATUS  IS WS-TRANOT-STATUS.
009100
009200*****************************************************************
009300*                                                               *
009400*                      D A T A   D I V I S I O N                *
009500*                                                               *
009600*****************************************************************
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  GUARD-MASTER-IN
010100     RECORDING MODE IS F
010200     RECORD CONTAINS 144 CHARACTERS.
010300 01  REG-GUARD-MASTER-IN.
010400     COPY SG1CGRD0.
010500
010600 FD  GUARD-MASTER-OUT
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 144 CHARACTERS.
010900 01  REG-GUARD-MASTER-OUT        PIC X(144).
011000
011100 FD  USER-MASTER-IN
011200     RECORDING MODE IS F
011300     RECORD CONTAINS 130 CHARACTERS.
011400 01  REG-USER-MASTER-IN.
011500     COPY SG1CUSR0.
011600
011700 FD  USER-MASTER-OUT
011800     RECORDING MODE IS F
011900     RECORD CONTAINS 130 CHARACTERS.
012000 01  REG-USER-MASTER-OUT         PIC X(130).
012100
012200 FD  GUARD-TRANSACTION
012300     RECORDING MODE IS F
012400     RECORD CONTAINS 148 CHARACTERS.
012500 01  REG-GUARD-TRANSACTION.
012600     COPY SG1CTRN0.
012700
012800 FD  TRANSACTION-REPORT
012900     RECORDING MODE IS F
013000     RECORD CONTAINS 132 CHARACTERS.
013100 01  REG-TRANSACTION-REPORT      PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400
013500*****************************************************************
013600*                    DEFINICION DE SWITCHES                     *
013700*****************************************************************
013800 01  SW-SWITCHES.
013900     05 SW-TRAN-EOF-SWITCH            PIC X(01) VALUE 'N'.
014000        88  TRAN-EOF                           VALUE 'Y'.
014100        88  TRAN-NOT-EOF                        VALUE 'N'.
014200     05 SW-ACCEPTED-SWITCH            PIC X(01) VALUE 'Y'.
014300        88  TRAN-ACCEPTED                       VALUE 'Y'.
014400        88  TRAN-REJECTED                       VALUE 'N'.
014500     05  FILLER                    PIC X(02).
014600
014700 01  FILE-STATUS-FIELDS.
014800     05 WS-GRDIN-STATUS            PIC X(02) VALUE SPACE.
014900        88  GRDIN-88-OK                        VALUE '00'.
015000     05 WS-GRDOUT-STATUS           PIC X(02) VALUE SPACE.
015100        88  GRDOUT-88-OK                        VALUE '00'.
015200     05 WS-USRIN-STATUS            PIC X(02) VALUE SPACE.
015300        88  USRIN-88-OK                         VALUE '00'.
015400     05 WS-USROUT-STATUS           PIC X(02) VALUE SPACE.
015500        88  USROUT-88-OK                        VALUE '00'.
015600     05 WS-TRANIN-STATUS           PIC X(02) VALUE SPACE.
015700        88  TRANIN-88-OK                        VALUE '00'.
015800     05 WS-TRANOT-STATUS           PIC X(02) VALUE SPACE.
015900        88  TRANOT-88-OK                        VALUE '00'.
016000     05  FILLER                    PIC X(02).
016100
016200*****************************************************************
016300*                    DEFINICION DE CONSTANTES                   *
016400*****************************************************************
016500 01  CT-CONSTANTES.
016600     05 CT-RUTINA                  PIC X(08) VALUE 'SGGMAINT'.
016700     05 CT-MAX-GUARDS              PIC S9(05) COMP VALUE +5000.
016800     05 CT-MAX-USERS               PIC S9(05) COMP VALUE +5000.
016900     05 CT-1                       PIC S9(05) COMP VALUE +1.
017000     05 CT-LOWER-CASE              PIC X(26) VALUE
017100        'abcdefghijklmnopqrstuvwxyz'.
017200     05 CT-UPPER-CASE              PIC X(26) VALUE
017300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017400              05  FILLER                    PIC X(02).
017500
017600 01  MS-REASONS.
017700     05 MS-DUP-EMAIL               PIC X(40) VALUE
017800        'EMAIL ALREADY USED BY ANOTHER USER'.
017900     05 MS-DUP-EMP-CODE            PIC X(40) VALUE
018000        'EMPLOYEE CODE ALREADY IN USE'.
018100     05 MS-BAD-SUPERVISOR          PIC X(40) VALUE
018200        'SUPERVISOR ID IS NOT A SUPERVISOR'.
018300     05 MS-NO-GUARD                PIC X(40) VALUE
018400        'GUARD ID NOT FOUND OR DELETED'.
018500     05 MS-OK-CREATE                PIC X(40) VALUE
018600        'GUARD CREATED'.
018700     05 MS-OK-UPDATE                PIC X(40) VALUE
018800        'GUARD UPDATED'.
018900     05 MS-OK-DELETE                PIC X(40) VALUE
019000        'GUARD SOFT-DELETED'.
019100     05 MS-BAD-TRAN-CODE            PIC X(40) VALUE
019200        'INVALID TRANSACTION CODE'.
019300              05  FILLER                    PIC X(02).
019400
019500*****************************************************************
019600*                    DEFINICION DE VARIABLES                    *
019700*****************************************************************
019800 01  WS-VARIABLES.
019900     05 WS-TODAY-DATE               PIC 9(08).
020000     05 WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
020100        10 WS-TODAY-YYYY            PIC 9(04).
020200        10 WS-TODAY-MM              PIC 9(02).
020300        10 WS-TODAY-DD              PIC 9(02).
020400     05 WS-SYSTEM-DATE              PIC 9(06).
020500     05 WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
020600        10 WS-SYSTEM-YY             PIC 9(02).
020700        10 WS-SYSTEM-MM             PIC 9(02).
020800        10 WS-SYSTEM-DD             PIC 9(02).
020900     05 WS-CENTURY                 PIC 9(02).
021000     05 WS-REASON-TEXT              PIC X(40).
021100     05 WS-WORK-EMAIL               PIC X(40).
021200     05 WS-WORK-EMAIL-UP            PIC X(40).
021300     05 WS-COMPARE-EMAIL            PIC X(40).
021400           05  FILLER                    PIC X(02).
021500
021600 01  WS-SUBSCRIPTS COMP.
021700     05 WS-GRD-IX                   PIC S9(05).
021800     05 WS-USR-IX                   PIC S9(05).
021900     05 WS-GRD-FOUND-IX             PIC S9(05).
022000     05 WS-USR-FOUND-IX             PIC S9(05).
022100     05 WS-SUP-FOUND-IX             PIC S9(05).
022200           05  FILLER                    PIC X(02) DISPLAY.
022300
022400 01  WS-COUNTERS COMP.
022500     05 WS-NEXT-GUARD-ID            PIC S9(09) VALUE ZERO.
022600     05 WS-NEXT-USER-ID             PIC S9(09) VALUE ZERO.
022700     05 WS-ACCEPTED-COUNT           PIC S9(07) VALUE ZERO.
022800     05 WS-REJECTED-COUNT           PIC S9(07) VALUE ZERO.
022900           05  FILLER                    PIC X(02) DISPLAY.
023000
023100*****************************************************************
023200*        TABLAS EN MEMORIA DE LAS MAESTRAS DE GUARDIAS Y         *
023300*        USUARIOS, CARGADAS AL INICIO Y REGRABADAS AL FINAL      *
023400*****************************************************************
023500 01  WS-GRD-TABLE.
023600     05 WS-GRD-ENTRY OCCURS 5000 TIMES
023700        INDEXED BY WS-GRD-IDX.
023800        COPY SG1CGRD0 REPLACING ==05  SG1CGRD0== BY ==10  WG-ROW==
023900                                ==GRD0-==         BY ==WG-==.
024000     05  FILLER                    PIC X(02).
024100
024200 01  WS-USR-TABLE.
024300     05 WS-USR-ENTRY OCCURS 5000 TIMES
024400        INDEXED BY WS-USR-IDX.
024500        COPY SG1CUSR0 REPLACING ==05  SG1CUSR0== BY ==10  WU-ROW==
024600                                ==USR0-==         BY ==WU-==.
024700     05  FILLER                    PIC X(02).
024800
024900 77  WS-GRD-COUNT                   PIC S9(05) COMP VALUE ZERO.
025000 77  WS-USR-COUNT                   PIC S9(05) COMP VALUE ZERO.
025100
025200*****************************************************************
025300*                    DEFINICION DE COPYBOOKS                    *
025400*****************************************************************
025500 01  WS-RPT0-AREA.
025600     COPY SG1CRPT0.
025700
025800*****************************************************************
025900*                                                               *
026000*              P R O C E D U R E   D I V I S I O N              *
026100*                                                               *
026200*****************************************************************
026300 PROCEDURE DIVISION.
026400
026500*****************************************************************
026600*                        0000-MAINLINE                          *
026700*****************************************************************
026800 0000-MAINLINE.
026900
027000     PERFORM 1000-INICIO
027100        THRU 1000-INICIO-EXIT
027200
027300     PERFORM 2000-PROCESO
027400        THRU 2000-PROCESO-EXIT
027500        UNTIL TRAN-EOF
027600
027700     PERFORM 3000-FIN.
027800
027900*****************************************************************
028000*                         1000-INICIO                           *
028100*****************************************************************
028200 1000-INICIO.
028300
028400     OPEN INPUT  GUARD-MASTER-IN
028500                 USER-MASTER-IN
028600                 GUARD-TRANSACTION
028700          OUTPUT TRANSACTION-REPORT
028800
028900     IF NOT GRDIN-88-OK
029000        DISPLAY 'ERROR OPENING GRDMASIN ' WS-GRDIN-STATUS
029100        PERFORM 3000-FIN
029200     END-IF
029300
029400     IF NOT USRIN-88-OK
029500        DISPLAY 'ERROR OPENING USRMASIN ' WS-USRIN-STATUS
029600        PERFORM 3000-FIN
029700     END-IF
029800
029900     ACCEPT WS-SYSTEM-DATE FROM DATE
030000     IF WS-SYSTEM-YY < 50
030100        MOVE 20 TO WS-CENTURY
030200     ELSE
030300        MOVE 19 TO WS-CENTURY
030400     END-IF
030500     MOVE WS-CENTURY TO WS-TODAY-YYYY (1:2)
030600     MOVE WS-SYSTEM-YY TO WS-TODAY-YYYY (3:2)
030700     MOVE WS-SYSTEM-MM TO WS-TODAY-MM
030800     MOVE WS-SYSTEM-DD TO WS-TODAY-DD
030900
031000     PERFORM 1100-LOAD-GUARD-MASTER
031100        THRU 1100-LOAD-GUARD-MASTER-EXIT
031200
031300     PERFORM 1200-LOAD-USER-MASTER
031400        THRU 1200-LOAD-USER-MASTER-EXIT
031500
031600     PERFORM 1300-READ-TRANSACTION
031700        THRU 1300-READ-TRANSACTION-EXIT.
031800
031900 1000-INICIO-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*                 1100-LOAD-GUARD-MASTER                        *
032400*****************************************************************
032500 1100-LOAD-GUARD-MASTER.
032600
032700     PERFORM 1110-READ-ONE-GUARD
032800        THRU 1110-READ-ONE-GUARD-EXIT
032900
033000     PERFORM 1110-READ-ONE-GUARD
033100        THRU 1110-READ-ONE-GUARD-EXIT
033200        UNTIL NOT GRDIN-88-OK.
033300
033400 1100-LOAD-GUARD-MASTER-EXIT.
033500     EXIT.
033600
033700 1110-READ-ONE-GUARD.
033800
033900     READ GUARD-MASTER-IN
034000        AT END
034100           MOVE '10' TO WS-GRDIN-STATUS
034200        NOT AT END
034300           ADD CT-1 TO WS-GRD-COUNT
034400           MOVE WS-GRD-COUNT TO WS-GRD-IX
034500           MOVE REG-GUARD-MASTER-IN
034600             TO WG-ROW (WS-GRD-IX)
034700     END-READ.
034800
034900 1110-READ-ONE-GUARD-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300*                 1200-LOAD-USER-MASTER                         *
035400*****************************************************************
035500 1200-LOAD-USER-MASTER.
035600
035700     PERFORM 1210-READ-ONE-USER
035800        THRU 1210-READ-ONE-USER-EXIT
035900
036000     PERFORM 1210-READ-ONE-USER
036100        THRU 1210-READ-ONE-USER-EXIT
036200        UNTIL NOT USRIN-88-OK.
036300
036400 1200-LOAD-USER-MASTER-EXIT.
036500     EXIT.
036600
036700 1210-READ-ONE-USER.
036800
036900     READ USER-MASTER-IN
037000        AT END
037100           MOVE '10' TO WS-USRIN-STATUS
037200        NOT AT END
037300           ADD CT-1 TO WS-USR-COUNT
037400           MOVE WS-USR-COUNT TO WS-USR-IX
037500           MOVE REG-USER-MASTER-IN
037600             TO WU-ROW (WS-USR-IX)
037700     END-READ.
037800
037900 1210-READ-ONE-USER-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300*                 1300-READ-TRANSACTION                         *
038400*****************************************************************
038500 1300-READ-TRANSACTION.
038600
038700     READ GUARD-TRANSACTION
038800        AT END
038900           SET TRAN-EOF TO TRUE
039000     END-READ.
039100
039200 1300-READ-TRANSACTION-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*                         2000-PROCESO                          *
039700*****************************************************************
039800 2000-PROCESO.
039900
040000     SET TRAN-ACCEPTED TO TRUE
040100     MOVE SPACES TO WS-REASON-TEXT
040200
040300     EVALUATE TRUE
040400         WHEN TRN0-88-CREATE
040500              PERFORM 2100-APPLY-CREATE
040600                 THRU 2100-APPLY-CREATE-EXIT
040700         WHEN TRN0-88-UPDATE
040800              PERFORM 2200-APPLY-UPDATE
040900                 THRU 2200-APPLY-UPDATE-EXIT
041000         WHEN TRN0-88-DELETE
041100              PERFORM 2300-APPLY-DELETE
041200                 THRU 2300-APPLY-DELETE-EXIT
041300         WHEN OTHER
041400              SET TRAN-REJECTED TO TRUE
041500              MOVE MS-BAD-TRAN-CODE TO WS-REASON-TEXT
041600     END-EVALUATE
041700
041800     PERFORM 2900-WRITE-TRAN-LINE
041900        THRU 2900-WRITE-TRAN-LINE-EXIT
042000
042100     PERFORM 1300-READ-TRANSACTION
042200        THRU 1300-READ-TRANSACTION-EXIT.
042300
042400 2000-PROCESO-EXIT.
042500     EXIT.
042600
042700*****************************************************************
042800*                      2100-APPLY-CREATE                        *
042900*                                                                *
043000*  - RECHAZA SI EL EMAIL YA ESTA EN USO (SIN DISTINGUIR          *
043100*    MAYUSCULAS/MINUSCULAS) POR UN USUARIO NO BORRADO.           *
043200*  - RECHAZA SI EL EMPLOYEE-CODE YA ESTA EN USO.                 *
043300*  - RECHAZA SI SUPERVISOR-ID > 0 Y NO ES UN USUARIO SUPERVISOR. *
043400*  - EN OTRO CASO, CREA EL REGISTRO DE USUARIO Y DE GUARDIA.     *
043500*****************************************************************
043600 2100-APPLY-CREATE.
043700
043800     MOVE TRN0-EMAIL TO WS-WORK-EMAIL-UP
043900     INSPECT WS-WORK-EMAIL-UP CONVERTING CT-LOWER-CASE
044000                                       TO CT-UPPER-CASE
044100     MOVE ZERO TO WS-USR-FOUND-IX
044200     MOVE ZERO TO WS-GRD-FOUND-IX
044300     MOVE ZERO TO WS-SUP-FOUND-IX
044400
044500     MOVE 1 TO WS-USR-IX
044600     PERFORM 2110-CHECK-DUP-EMAIL
044700        THRU 2110-CHECK-DUP-EMAIL-EXIT
044800        UNTIL WS-USR-IX > WS-USR-COUNT
044900
045000     IF WS-USR-FOUND-IX NOT = ZERO
045100        SET TRAN-REJECTED TO TRUE
045200        MOVE MS-DUP-EMAIL TO WS-REASON-TEXT
045300        GO TO 2100-APPLY-CREATE-EXIT
045400     END-IF
045500
045600     MOVE 1 TO WS-GRD-IX
045700     PERFORM 2120-CHECK-DUP-EMP-CODE
045800        THRU 2120-CHECK-DUP-EMP-CODE-EXIT
045900        UNTIL WS-GRD-IX > WS-GRD-COUNT
046000
046100     IF WS-GRD-FOUND-IX NOT = ZERO
046200        SET TRAN-REJECTED TO TRUE
046300        MOVE MS-DUP-EMP-CODE TO WS-REASON-TEXT
046400        GO TO 2100-APPLY-CREATE-EXIT
046500     END-IF
046600
046700     IF TRN0-SUPERVISOR-ID > ZERO
046800        PERFORM 2400-FIND-SUPERVISOR
046900           THRU 2400-FIND-SUPERVISOR-EXIT
047000        IF WS-SUP-FOUND-IX = ZERO
047100           SET TRAN-REJECTED TO TRUE
047200           MOVE MS-BAD-SUPERVISOR TO WS-REASON-TEXT
047300           GO TO 2100-APPLY-CREATE-EXIT
047400        END-IF
047500     END-IF
047600
047700     PERFORM 2500-INSERT-USER
047800        THRU 2500-INSERT-USER-EXIT
047900
048000     PERFORM 2600-INSERT-GUARD
048100        THRU 2600-INSERT-GUARD-EXIT
048200
048300     MOVE MS-OK-CREATE TO WS-REASON-TEXT.
048400
048500 2100-APPLY-CREATE-EXIT.
048600     EXIT.
048700
048800 2110-CHECK-DUP-EMAIL.
048900
049000     MOVE WU-EMAIL (WS-USR-IX) TO WS-COMPARE-EMAIL
049100     INSPECT WS-COMPARE-EMAIL CONVERTING CT-LOWER-CASE
049200                                       TO CT-UPPER-CASE
049300     IF WU-EMAIL (WS-USR-IX) NOT = SPACES
049400        AND WU-DELETED-FLAG (WS-USR-IX) = 'N'
049500        AND WS-COMPARE-EMAIL = WS-WORK-EMAIL-UP
049600        MOVE WS-USR-IX TO WS-USR-FOUND-IX
049700     END-IF
049800     ADD CT-1 TO WS-USR-IX.
049900
050000 2110-CHECK-DUP-EMAIL-EXIT.
050100     EXIT.
050200
050300 2120-CHECK-DUP-EMP-CODE.
050400
050500     IF WG-EMPLOYEE-CODE (WS-GRD-IX) = TRN0-EMPLOYEE-CODE
050600        MOVE WS-GRD-IX TO WS-GRD-FOUND-IX
050700     END-IF
050800     ADD CT-1 TO WS-GRD-IX.
050900
051000 2120-CHECK-DUP-EMP-CODE-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400*                      2200-APPLY-UPDATE                        *
051500*****************************************************************
051600 2200-APPLY-UPDATE.
051700
051800     PERFORM 2700-FIND-GUARD
051900        THRU 2700-FIND-GUARD-EXIT
052000
052100     IF WS-GRD-FOUND-IX = ZERO
052200        SET TRAN-REJECTED TO TRUE
052300        MOVE MS-NO-GUARD TO WS-REASON-TEXT
052400        GO TO 2200-APPLY-UPDATE-EXIT
052500     END-IF
052600
052700     MOVE WG-USER-ID (WS-GRD-FOUND-IX) TO WS-USR-FOUND-IX
052800     PERFORM 2750-FIND-USER-BY-ID
052900        THRU 2750-FIND-USER-BY-ID-EXIT
053000
053100     IF TRN0-EMAIL NOT = SPACES
053200        MOVE TRN0-EMAIL TO WS-WORK-EMAIL-UP
053300        INSPECT WS-WORK-EMAIL-UP CONVERTING CT-LOWER-CASE
053400                                          TO CT-UPPER-CASE
053500        MOVE WU-EMAIL (WS-USR-FOUND-IX) TO WS-COMPARE-EMAIL
053600        INSPECT WS-COMPARE-EMAIL CONVERTING CT-LOWER-CASE
053700                                          TO CT-UPPER-CASE
053800        IF WS-WORK-EMAIL-UP NOT = WS-COMPARE-EMAIL
053900           MOVE 1 TO WS-USR-IX
054000           PERFORM 2210-CHECK-DUP-EMAIL-UPD
054100              THRU 2210-CHECK-DUP-EMAIL-UPD-EXIT
054200              UNTIL WS-USR-IX > WS-USR-COUNT
054300           IF TRAN-REJECTED
054400              GO TO 2200-APPLY-UPDATE-EXIT
054500           END-IF
054600        END-IF
054700        MOVE TRN0-EMAIL TO WU-EMAIL (WS-USR-FOUND-IX)
054800     END-IF
054900
055000     IF TRN0-SUPERVISOR-ID > ZERO
055100        PERFORM 2400-FIND-SUPERVISOR
055200           THRU 2400-FIND-SUPERVISOR-EXIT
055300        IF WS-SUP-FOUND-IX = ZERO
055400           SET TRAN-REJECTED TO TRUE
055500           MOVE MS-BAD-SUPERVISOR TO WS-REASON-TEXT
055600           GO TO 2200-APPLY-UPDATE-EXIT
055700        END-IF
055800        MOVE TRN0-SUPERVISOR-ID
055900          TO WG-SUPERVISOR-ID (WS-GRD-FOUND-IX)
056000     END-IF
056100
056200     MOVE TRN0-FIRST-NAME TO WG-FIRST-NAME (WS-GRD-FOUND-IX)
056300     MOVE TRN0-LAST-NAME  TO WG-LAST-NAME  (WS-GRD-FOUND-IX)
056400     MOVE TRN0-PHONE      TO WG-PHONE      (WS-GRD-FOUND-IX)
056500     MOVE TRN0-BASE-SALARY
056600       TO WG-BASE-SALARY (WS-GRD-FOUND-IX)
056700     MOVE TRN0-PER-DAY-RATE
056800       TO WG-PER-DAY-RATE (WS-GRD-FOUND-IX)
056900     MOVE TRN0-OVERTIME-RATE
057000       TO WG-OVERTIME-RATE (WS-GRD-FOUND-IX)
057100
057200     IF TRN0-LAST-NAME = SPACES
057300        STRING TRN0-FIRST-NAME DELIMITED BY '  '
057400           INTO WU-FULL-NAME (WS-USR-FOUND-IX)
057500     ELSE
057600        STRING TRN0-FIRST-NAME DELIMITED BY '  '
057700               ' '               DELIMITED BY SIZE
057800               TRN0-LAST-NAME    DELIMITED BY '  '
057900           INTO WU-FULL-NAME (WS-USR-FOUND-IX)
058000     END-IF
058100     MOVE TRN0-PHONE TO WU-PHONE (WS-USR-FOUND-IX)
058200
058300     MOVE MS-OK-UPDATE TO WS-REASON-TEXT.
058400
058500 2200-APPLY-UPDATE-EXIT.
058600     EXIT.
058700
058800 2210-CHECK-DUP-EMAIL-UPD.
058900
059000     MOVE WU-EMAIL (WS-USR-IX) TO WS-COMPARE-EMAIL
059100     INSPECT WS-COMPARE-EMAIL CONVERTING CT-LOWER-CASE
059200                                       TO CT-UPPER-CASE
059300     IF WS-USR-IX NOT = WS-USR-FOUND-IX
059400        AND WU-EMAIL (WS-USR-IX) NOT = SPACES
059500        AND WU-DELETED-FLAG (WS-USR-IX) = 'N'
059600        AND WS-COMPARE-EMAIL = WS-WORK-EMAIL-UP
059700        SET TRAN-REJECTED TO TRUE
059800        MOVE MS-DUP-EMAIL TO WS-REASON-TEXT
059900     END-IF
060000     ADD CT-1 TO WS-USR-IX.
060100
060200 2210-CHECK-DUP-EMAIL-UPD-EXIT.
060300     EXIT.
060400
060500*****************************************************************
060600*                      2300-APPLY-DELETE                        *
060700*****************************************************************
060800 2300-APPLY-DELETE.
060900
061000     PERFORM 2720-FIND-GUARD-ANY
061100        THRU 2720-FIND-GUARD-ANY-EXIT
061200
061300     IF WS-GRD-FOUND-IX = ZERO
061400        SET TRAN-REJECTED TO TRUE
061500        MOVE MS-NO-GUARD TO WS-REASON-TEXT
061600        GO TO 2300-APPLY-DELETE-EXIT
061700     END-IF
061800
061900     MOVE 'Y'            TO WG-DELETED-FLAG (WS-GRD-FOUND-IX)
062000     MOVE WS-TODAY-DATE  TO WG-DELETED-DATE  (WS-GRD-FOUND-IX)
062100
062200     MOVE WG-USER-ID (WS-GRD-FOUND-IX) TO WS-USR-FOUND-IX
062300     PERFORM 2750-FIND-USER-BY-ID
062400        THRU 2750-FIND-USER-BY-ID-EXIT
062500
062600     IF WS-USR-FOUND-IX NOT = ZERO
062700        MOVE 'Y' TO WU-DELETED-FLAG (WS-USR-FOUND-IX)
062800     END-IF
062900
063000     MOVE MS-OK-DELETE TO WS-REASON-TEXT.
063100
063200 2300-APPLY-DELETE-EXIT.
063300     EXIT.
063400
063500*****************************************************************
063600*                   2400-FIND-SUPERVISOR                        *
063700*****************************************************************
063800 2400-FIND-SUPERVISOR.
063900
064000     MOVE ZERO TO WS-SUP-FOUND-IX
064100     MOVE 1 TO WS-USR-IX
064200     PERFORM 2410-CHECK-SUPERVISOR
064300        THRU 2410-CHECK-SUPERVISOR-EXIT
064400        UNTIL WS-USR-IX > WS-USR-COUNT.
064500
064600 2400-FIND-SUPERVISOR-EXIT.
064700     EXIT.
064800
064900 2410-CHECK-SUPERVISOR.
065000
065100     IF WU-USER-ID (WS-USR-IX) = TRN0-SUPERVISOR-ID
065200        AND WU-ROLE (WS-USR-IX) = 'SUPERVISOR'
065300        MOVE WS-USR-IX TO WS-SUP-FOUND-IX
065400     END-IF
065500     ADD CT-1 TO WS-USR-IX.
065600
065700 2410-CHECK-SUPERVISOR-EXIT.
065800     EXIT.
065900
066000*****************************************************************
066100*                     2500-INSERT-USER                          *
066200*****************************************************************
066300 2500-INSERT-USER.
066400
066500     ADD CT-1 TO WS-USR-COUNT
066600     MOVE ZERO TO WS-NEXT-USER-ID
066700     MOVE 1 TO WS-USR-IX
066800     PERFORM 2510-MAX-USER-ID
066900        THRU 2510-MAX-USER-ID-EXIT
067000        UNTIL WS-USR-IX > WS-USR-COUNT - 1
067100     ADD CT-1 TO WS-NEXT-USER-ID
067200
067300     MOVE WS-USR-COUNT TO WS-USR-IX
067400     INITIALIZE WU-ROW (WS-USR-IX)
067500     MOVE WS-NEXT-USER-ID     TO WU-USER-ID (WS-USR-IX)
067600     MOVE TRN0-EMAIL          TO WU-EMAIL (WS-USR-IX)
067700     IF TRN0-LAST-NAME = SPACES
067800        STRING TRN0-FIRST-NAME DELIMITED BY '  '
067900           INTO WU-FULL-NAME (WS-USR-IX)
068000     ELSE
068100        STRING TRN0-FIRST-NAME DELIMITED BY '  '
068200               ' '               DELIMITED BY SIZE
068300               TRN0-LAST-NAME    DELIMITED BY '  '
068400           INTO WU-FULL-NAME (WS-USR-IX)
068500     END-IF
068600     MOVE TRN0-PHONE          TO WU-PHONE (WS-USR-IX)
068700     MOVE 'ACTIVE'            TO WU-STATUS (WS-USR-IX)
068800     MOVE 'GUARD'             TO WU-ROLE (WS-USR-IX)
068900     MOVE 'N'                 TO WU-DELETED-FLAG (WS-USR-IX).
069000
069100 2500-INSERT-USER-EXIT.
069200     EXIT.
069300
069400 2510-MAX-USER-ID.
069500
069600     IF WU-USER-ID (WS-USR-IX) > WS-NEXT-USER-ID
069700        MOVE WU-USER-ID (WS-USR-IX) TO WS-NEXT-USER-ID
069800     END-IF
069900     ADD CT-1 TO WS-USR-IX.
070000
070100 2510-MAX-USER-ID-EXIT.
070200     EXIT.
070300
070400*****************************************************************
070500*                    2600-INSERT-GUARD                          *
070600*****************************************************************
070700 2600-INSERT-GUARD.
070800
070900     ADD CT-1 TO WS-GRD-COUNT
071000     MOVE ZERO TO WS-NEXT-GUARD-ID
071100     MOVE 1 TO WS-GRD-IX
071200     PERFORM 2610-MAX-GUARD-ID
071300        THRU 2610-MAX-GUARD-ID-EXIT
071400        UNTIL WS-GRD-IX > WS-GRD-COUNT - 1
071500     ADD CT-1 TO WS-NEXT-GUARD-ID
071600
071700     MOVE WS-GRD-COUNT TO WS-GRD-IX
071800     INITIALIZE WG-ROW (WS-GRD-IX)
071900     MOVE WS-NEXT-GUARD-ID    TO WG-GUARD-ID (WS-GRD-IX)
072000     MOVE WU-USER-ID (WS-USR-IX) TO WG-USER-ID (WS-GRD-IX)
072100     MOVE TRN0-SUPERVISOR-ID  TO WG-SUPERVISOR-ID (WS-GRD-IX)
072200     MOVE TRN0-EMPLOYEE-CODE  TO WG-EMPLOYEE-CODE (WS-GRD-IX)
072300     MOVE TRN0-FIRST-NAME     TO WG-FIRST-NAME (WS-GRD-IX)
072400     MOVE TRN0-LAST-NAME      TO WG-LAST-NAME (WS-GRD-IX)
072500     MOVE TRN0-PHONE          TO WG-PHONE (WS-GRD-IX)
072600     MOVE 'ACTIVE'            TO WG-STATUS (WS-GRD-IX)
072700     MOVE TRN0-HIRE-DATE      TO WG-HIRE-DATE (WS-GRD-IX)
072800     MOVE TRN0-BASE-SALARY    TO WG-BASE-SALARY (WS-GRD-IX)
072900     MOVE TRN0-PER-DAY-RATE   TO WG-PER-DAY-RATE (WS-GRD-IX)
073000     MOVE TRN0-OVERTIME-RATE  TO WG-OVERTIME-RATE (WS-GRD-IX)
073100     MOVE 'N'                 TO WG-DELETED-FLAG (WS-GRD-IX)
073200     MOVE ZERO                TO WG-DELETED-DATE (WS-GRD-IX).
073300
073400 2600-INSERT-GUARD-EXIT.
073500     EXIT.
073600
073700 2610-MAX-GUARD-ID.
073800
073900     IF WG-GUARD-ID (WS-GRD-IX) > WS-NEXT-GUARD-ID
074000        MOVE WG-GUARD-ID (WS-GRD-IX) TO WS-NEXT-GUARD-ID
074100     END-IF
074200     ADD CT-1 TO WS-GRD-IX.
074300
074400 2610-MAX-GUARD-ID-EXIT.
074500     EXIT.
074600
074700*****************************************************************
074800*                     2700-FIND-GUARD                           *
074900*****************************************************************
075000 2700-FIND-GUARD.
075100
075200     MOVE ZERO TO WS-GRD-FOUND-IX
075300     MOVE 1 TO WS-GRD-IX
075400     PERFORM 2710-CHECK-GUARD
075500        THRU 2710-CHECK-GUARD-EXIT
075600        UNTIL WS-GRD-IX > WS-GRD-COUNT.
075700
075800 2700-FIND-GUARD-EXIT.
075900     EXIT.
076000
076100 2710-CHECK-GUARD.
076200
076300     IF WG-GUARD-ID (WS-GRD-IX) = TRN0-GUARD-ID
076400        AND WG-DELETED-FLAG (WS-GRD-IX) = 'N'
076500        MOVE WS-GRD-IX TO WS-GRD-FOUND-IX
076600     END-IF
076700     ADD CT-1 TO WS-GRD-IX.
076800
076900 2710-CHECK-GUARD-EXIT.
077000     EXIT.
077100
077200*****************************************************************
077300*                  2720-FIND-GUARD-ANY                          *
077400* SG-01332 - DELETE MATCHES ON GUARD-ID ALONE, NO DELETED-FLAG  *
077500* TEST -- AN ALREADY-DELETED GUARD IS STILL FOUND SO THE        *
077600* DELETE TRANSACTION IS NOT REJECTED.                           *
077700*****************************************************************
077800 2720-FIND-GUARD-ANY.
077900
078000     MOVE ZERO TO WS-GRD-FOUND-IX
078100     MOVE 1 TO WS-GRD-IX
078200     PERFORM 2730-CHECK-GUARD-ANY
078300        THRU 2730-CHECK-GUARD-ANY-EXIT
078400        UNTIL WS-GRD-IX > WS-GRD-COUNT.
078500
078600 2720-FIND-GUARD-ANY-EXIT.
078700     EXIT.
078800
078900 2730-CHECK-GUARD-ANY.
079000
079100     IF WG-GUARD-ID (WS-GRD-IX) = TRN0-GUARD-ID
079200        MOVE WS-GRD-IX TO WS-GRD-FOUND-IX
079300     END-IF
079400     ADD CT-1 TO WS-GRD-IX.
079500
079600 2730-CHECK-GUARD-ANY-EXIT.
079700     EXIT.
079800
079900*****************************************************************
080000*                  2750-FIND-USER-BY-ID                         *
080100*****************************************************************
080200 2750-FIND-USER-BY-ID.
080300
080400     MOVE WS-USR-FOUND-IX TO WS-USR-IX
080500     IF WS-USR-IX > ZERO AND WS-USR-IX <= WS-USR-COUNT
080600        IF WU-USER-ID (WS-USR-IX) NOT = WG-USER-ID (WS-GRD-FOUND-IX)
080700           MOVE ZERO TO WS-USR-FOUND-IX
080800        END-IF
080900     ELSE
081000        MOVE ZERO TO WS-USR-FOUND-IX
081100     END-IF.
081200
081300 2750-FIND-USER-BY-ID-EXIT.
081400     EXIT.
081500
081600*****************************************************************
081700*                  2900-WRITE-TRAN-LINE                         *
081800*****************************************************************
081900 2900-WRITE-TRAN-LINE.
082000
082100     MOVE SPACES            TO RPT0-TRAN-LINE
082200     MOVE TRN0-TRAN-CODE    TO RPT0-TRAN-CODE
082300     MOVE TRN0-GUARD-ID     TO RPT0-TRAN-GUARD-ID
082400     MOVE TRN0-EMPLOYEE-CODE TO RPT0-TRAN-EMP-CODE
082500     MOVE WS-REASON-TEXT    TO RPT0-TRAN-REASON
082600
082700     IF TRAN-ACCEPTED
082800        MOVE 'ACCEPTED' TO RPT0-TRAN-RESULT
082900        ADD CT-1 TO WS-ACCEPTED-COUNT
083000     ELSE
083100        MOVE 'REJECTED' TO RPT0-TRAN-RESULT
083200        ADD CT-1 TO WS-REJECTED-COUNT
083300     END-IF
083400
083500     WRITE REG-TRANSACTION-REPORT FROM RPT0-TRAN-LINE.
083600
083700 2900-WRITE-TRAN-LINE-EXIT.
083800     EXIT.
083900
084000*****************************************************************
084100*                             3000-FIN                          *
084200*****************************************************************
084300 3000-FIN.
084400
084500     PERFORM 3100-WRITE-TRAN-TOTALS
084600        THRU 3100-WRITE-TRAN-TOTALS-EXIT
084700
084800     PERFORM 3200-REWRITE-MASTERS
084900        THRU 3200-REWRITE-MASTERS-EXIT
085000
085100     CLOSE GUARD-MASTER-IN
085200           USER-MASTER-IN
085300           GUARD-TRANSACTION
085400           TRANSACTION-REPORT
085500
085600     DISPLAY 'SGGMAINT - TRANSACTIONS ACCEPTED: '
085700              WS-ACCEPTED-COUNT
085800     DISPLAY 'SGGMAINT - TRANSACTIONS REJECTED: '
085900              WS-REJECTED-COUNT
086000
086100     STOP RUN.
086200
086300*****************************************************************
086400*               3100-WRITE-TRAN-TOTALS                          *
086500*****************************************************************
086600 3100-WRITE-TRAN-TOTALS.
086700
086800     MOVE SPACES TO RPT0-TRAN-TOTALS-LINE
086900     MOVE 'TOTAL TRANSACTIONS - ACC/REJ:'
087000       TO RPT0-TOT-LABEL
087100     MOVE WS-ACCEPTED-COUNT TO RPT0-TOT-ACCEPTED
087200     MOVE WS-REJECTED-COUNT TO RPT0-TOT-REJECTED
087300
087400     WRITE REG-TRANSACTION-REPORT FROM RPT0-TRAN-TOTALS-LINE.
087500
087600 3100-WRITE-TRAN-TOTALS-EXIT.
087700     EXIT.
087800
087900*****************************************************************
088000*               3200-REWRITE-MASTERS                            *
088100*                                                                *
088200*  REGRABA LAS MAESTRAS DE GUARDIAS Y USUARIOS DESDE LAS TABLAS  *
088300*  EN MEMORIA, YA ACTUALIZADAS POR LAS TRANSACCIONES DEL DIA.    *
088400*****************************************************************
088500 3200-REWRITE-MASTERS.
088600
088700     OPEN OUTPUT GUARD-MASTER-OUT
088800     IF NOT GRDOUT-88-OK
088900        DISPLAY 'ERROR OPENING GRDMASOT ' WS-GRDOUT-STATUS
089000     ELSE
089100        MOVE 1 TO WS-GRD-IX
089200        PERFORM 3210-WRITE-ONE-GUARD
089300           THRU 3210-WRITE-ONE-GUARD-EXIT
089400           UNTIL WS-GRD-IX > WS-GRD-COUNT
089500        CLOSE GUARD-MASTER-OUT
089600     END-IF
089700
089800     OPEN OUTPUT USER-MASTER-OUT
089900     IF NOT USROUT-88-OK
090000        DISPLAY 'ERROR OPENING USRMASOT ' WS-USROUT-STATUS
090100     ELSE
090200        MOVE 1 TO WS-USR-IX
090300        PERFORM 3220-WRITE-ONE-USER
090400           THRU 3220-WRITE-ONE-USER-EXIT
090500           UNTIL WS-USR-IX > WS-USR-COUNT
090600        CLOSE USER-MASTER-OUT
090700     END-IF.
090800
090900 3200-REWRITE-MASTERS-EXIT.
091000     EXIT.
091100
091200 3210-WRITE-ONE-GUARD.
091300
091400     WRITE REG-GUARD-MASTER-OUT FROM WG-ROW (WS-GRD-IX)
091500     ADD CT-1 TO WS-GRD-IX.
091600
091700 3210-WRITE-ONE-GUARD-EXIT.
091800     EXIT.
091900
092000 3220-WRITE-ONE-USER.
092100
092200     WRITE REG-USER-MASTER-OUT FROM WU-ROW (WS-USR-IX)
092300     ADD CT-1 TO WS-USR-IX.
092400
092500 3220-WRITE-ONE-USER-EXIT.
092600     EXIT.
092700